000100*---------------------------------------------------------------- 
000200*    SOLREG01  -  LAYOUT DE LA SOLICITUD DE ESTADO DE CUENTA      
000300*    (REPORT-REQUEST).  LARGO DE REGISTRO 26 BYTES.               
000400*---------------------------------------------------------------- 
000500 01  SOL-REG-SOLICITUD.                                           
000600     05  REQ-CLIENT-ID           PIC X(10).                       
000700     05  REQ-START-DATE          PIC 9(08).                       
000800     05  REQ-END-DATE            PIC 9(08).                       
