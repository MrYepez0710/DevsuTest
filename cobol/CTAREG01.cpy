000100*---------------------------------------------------------------- 
000200*    CTAREG01  -  LAYOUT MAESTRO DE CUENTAS (ACCOUNT-MASTER)      
000300*    LARGO DE REGISTRO 65 BYTES.  SALDO EN DISPLAY CON SIGNO,     
000400*    15 DIGITOS INCLUIDOS LOS 2 DECIMALES (S9(13)V99).            
000500*---------------------------------------------------------------- 
000600 01  CTA-REG-CUENTA.                                              
000700     05  ACC-ACCOUNT-NUMBER      PIC X(10).                       
000800     05  ACC-ACCOUNT-TYPE        PIC X(10).                       
000900         88  ACC-TIPO-VALIDO         VALUE 'AHORRO' 'CORRIENTE'.  
001000     05  ACC-BALANCE             PIC S9(13)V99.                   
001100     05  ACC-STATE               PIC X(10).                       
001200         88  ACC-ESTADO-ACTIVO       VALUE 'ACTIVO'.              
001300         88  ACC-ESTADO-INACTIVO     VALUE 'INACTIVO'.            
001400     05  ACC-ACCOUNT-KEY         PIC X(10).                       
001500     05  ACC-CLIENT-ID           PIC X(10).                       
