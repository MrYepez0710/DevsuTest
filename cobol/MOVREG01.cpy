000100*---------------------------------------------------------------- 
000200*    MOVREG01  -  LAYOUT DEL MAYOR DE MOVIMIENTOS (MOVEMENT-      
000300*    LEDGER).  LARGO DE REGISTRO 81 BYTES.  MOV-KEY AGRUPA LA     
000400*    CUENTA Y EL NUMERO DE MOVIMIENTO PARA USARLOS COMO CLAVE     
000500*    DEL ARCHIVO INDEXADO (MISMA IDEA QUE MOV-NUM EN LOS          
000600*    CAJEROS, PERO CLAVE POR CUENTA EN VEZ DE GLOBAL).            
000700*---------------------------------------------------------------- 
000800 01  MOV-REG-MOVIMIENTO.                                          
000900     05  MOV-KEY.                                                 
001000         10  MOV-ACCOUNT-NUMBER  PIC X(10).                       
001100         10  MOV-NUMBER          PIC 9(07).                       
001200     05  MOV-DATE                PIC 9(08).                       
001300     05  MOV-TIME                PIC 9(06).                       
001400     05  MOV-TYPE                PIC X(10).                       
001500         88  MOV-TIPO-VALIDO         VALUE 'DEPOSITO' 'RETIRO'.   
001600     05  MOV-AMOUNT               PIC S9(13)V99.                  
001700     05  MOV-BALANCE              PIC S9(13)V99.                  
001800     05  MOV-STATE                PIC X(10).                      
001900         88  MOV-ESTADO-ACTIVO        VALUE 'ACTIVO'.             
