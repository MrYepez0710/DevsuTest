000100*---------------------------------------------------------------- 
000200 IDENTIFICATION DIVISION.                                         
000300*---------------------------------------------------------------- 
000400 PROGRAM-ID.    ESTCTA01.                                         
000500 AUTHOR.        R. SANZ.                                          
000600 INSTALLATION.  UNIZARBANK - PROCESO DE DATOS.                    
000700 DATE-WRITTEN.  SEPTIEMBRE 1995.                                  
000800 DATE-COMPILED.                                                   
000900 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.            
001000*                                                                 
001100*---------------------------------------------------------------- 
001200*    ESTCTA01                                                     
001300*    LISTADO DE ESTADO DE CUENTA POR CLIENTE Y RANGO DE FECHAS.   
001400*    LEE REPORT-REQUEST, BUSCA LAS CUENTAS DEL CLIENTE Y SUS      
001500*    MOVIMIENTOS EN EL RANGO PEDIDO, E IMPRIME STATEMENT-REPORT   
001600*    CON SALDO INICIAL/FINAL POR CUENTA Y RESUMEN GLOBAL.         
001700*---------------------------------------------------------------- 
001800*    HISTORIAL DE CAMBIOS                                         
001900*    FECHA       PROGRAMADOR   PETICION    DESCRIPCION            
002000*    ----------  ------------  ----------  ------------------     
002100*    12/09/1995  R.SANZ        INIC-004    VERSION INICIAL DEL    
002200*                                          LISTADO DE ESTADO DE   
002300*                                          CUENTA.                
002400*    20/03/1996  R.SANZ        PETC-060    SALDO INICIAL TOMADO   
002500*                                          DEL ULTIMO MOVIMIENTO  
002600*                                          DEL RANGO, NO SIEMPRE  
002700*                                          DEL MAESTRO.           
002800*    14/11/1997  R.SANZ        PETC-071    RECHAZO DE SOLICITUDES 
002900*                                          PARA CLIENTES SIN      
003000*                                          CUENTAS.               
003100*    25/01/1998  R.SANZ        Y2K-015     AMPLIA FECHAS A 4      
003200*                                          DIGITOS DE ANO (EFECTO 
003300*                                          2000).                 
003400*    12/08/1999  R.SANZ        Y2K-015     VERIF FINAL EFECTO     
003500*                                          2000 SOBRE TODO EL     
003600*                                          PROGRAMA.              
003700*    07/05/2005  P.VIDAL       PETC-110    SE AGREGA EL RESUMEN   
003800*                                          GLOBAL (DEPOSITOS,     
003900*                                          RETIROS, NETO) AL PIE. 
004000*---------------------------------------------------------------- 
004100*                                                                 
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SPECIAL-NAMES.                                                   
004500     C01 IS TOP-OF-FORM                                           
004600     CLASS LETRAS-MAYUS IS 'A' THRU 'Z'                           
004700     UPSI-0 ON STATUS IS WS-UPSI-LISTAR-ERRORES                   
004800            OFF STATUS IS WS-UPSI-NO-LISTAR.                      
004900*                                                                 
005000 INPUT-OUTPUT SECTION.                                            
005100 FILE-CONTROL.                                                    
005200     SELECT CLIENT-MASTER ASSIGN TO CLIMAST                       
005300         ORGANIZATION IS INDEXED                                  
005400         ACCESS MODE IS DYNAMIC                                   
005500         RECORD KEY IS CLI-CLIENT-ID                              
005600         FILE STATUS IS WS-FS-CLIMAST.                            
005700*                                                                 
005800     SELECT ACCOUNT-MASTER ASSIGN TO CTAMAST                      
005900         ORGANIZATION IS INDEXED                                  
006000         ACCESS MODE IS DYNAMIC                                   
006100         RECORD KEY IS ACC-ACCOUNT-NUMBER                         
006200         FILE STATUS IS WS-FS-CTAMAST.                            
006300*                                                                 
006400     SELECT MOVEMENT-LEDGER ASSIGN TO MOVLED                      
006500         ORGANIZATION IS INDEXED                                  
006600         ACCESS MODE IS DYNAMIC                                   
006700         RECORD KEY IS MOV-KEY                                    
006800         FILE STATUS IS WS-FS-MOVLED.                             
006900*                                                                 
007000     SELECT REPORT-REQUEST ASSIGN TO SOLICIT                      
007100         ORGANIZATION IS SEQUENTIAL                               
007200         ACCESS MODE IS SEQUENTIAL                                
007300         FILE STATUS IS WS-FS-SOLICIT.                            
007400*                                                                 
007500     SELECT STATEMENT-REPORT ASSIGN TO ESTADOR                    
007600         ORGANIZATION IS SEQUENTIAL                               
007700         ACCESS MODE IS SEQUENTIAL                                
007800         FILE STATUS IS WS-FS-ESTADOR.                            
007900*                                                                 
008000     SELECT ERROR-LISTING ASSIGN TO ERRLIST                       
008100         ORGANIZATION IS SEQUENTIAL                               
008200         ACCESS MODE IS SEQUENTIAL                                
008300         FILE STATUS IS WS-FS-ERRLIST.                            
008400*                                                                 
008500*---------------------------------------------------------------- 
008600 DATA DIVISION.                                                   
008700 FILE SECTION.                                                    
008800*                                                                 
008900 FD  CLIENT-MASTER                                                
009000     LABEL RECORD STANDARD.                                       
009100 COPY CLIREG01.                                                   
009200*                                                                 
009300 FD  ACCOUNT-MASTER                                               
009400     LABEL RECORD STANDARD.                                       
009500 COPY CTAREG01.                                                   
009600*                                                                 
009700 FD  MOVEMENT-LEDGER                                              
009800     LABEL RECORD STANDARD.                                       
009900 COPY MOVREG01.                                                   
010000*                                                                 
010100 FD  REPORT-REQUEST                                               
010200     LABEL RECORD STANDARD.                                       
010300 COPY SOLREG01.                                                   
010400*                                                                 
010500 FD  STATEMENT-REPORT                                             
010600     LABEL RECORD STANDARD.                                       
010700 01  REP-LINEA-REPORTE            PIC X(132).                     
010800*                                                                 
010900 FD  ERROR-LISTING                                                
011000     LABEL RECORD STANDARD.                                       
011100 COPY ERRREG01.                                                   
011200*                                                                 
011300*---------------------------------------------------------------- 
011400 WORKING-STORAGE SECTION.                                         
011500*========================*                                        
011600  77  FILLER      PIC X(30) VALUE '* INICIO WORKING-STORAGE *'.   
011700*                                                                 
011800*----------- AREA DE FECHA DEL SISTEMA -------------------------- 
011900 COPY FECHORA1.                                                   
012000*                                                                 
012100*----------- ESTADOS DE ARCHIVO --------------------------------- 
012200 77  WS-FS-CLIMAST            PIC X(02).                          
012300 77  WS-FS-CTAMAST            PIC X(02).                          
012400 77  WS-FS-MOVLED             PIC X(02).                          
012500 77  WS-FS-SOLICIT            PIC X(02).                          
012600 77  WS-FS-ESTADOR            PIC X(02).                          
012700 77  WS-FS-ERRLIST            PIC X(02).                          
012800*                                                                 
012900*----------- INDICADORES  -------------------------------------   
013000 77  WS-EOF-SOLICIT           PIC X(01)   VALUE 'N'.              
013100     88  WS-FIN-SOLICIT                      VALUE 'Y'.           
013200     88  WS-NO-FIN-SOLICIT                   VALUE 'N'.           
013300*                                                                 
013400 77  WS-CLIENTE-HALLADO       PIC X(01)   VALUE 'N'.              
013500     88  WS-CLIENTE-SI-EXISTE                VALUE 'S'.           
013600     88  WS-CLIENTE-NO-EXISTE                VALUE 'N'.           
013700*                                                                 
013800 77  WS-CUENTA-HALLADA        PIC X(01)   VALUE 'N'.              
013900     88  WS-SI-HUBO-CUENTA                   VALUE 'S'.           
014000     88  WS-NO-HUBO-CUENTA                   VALUE 'N'.           
014100*                                                                 
014200 77  WS-MOV-EN-RANGO          PIC X(01)   VALUE 'N'.              
014300     88  WS-SI-HUBO-MOV-RANGO                VALUE 'S'.           
014400     88  WS-NO-HUBO-MOV-RANGO                VALUE 'N'.           
014500*                                                                 
014600 77  WS-UPSI-LISTAR-ERRORES   PIC X(01)   VALUE 'N'.              
014700 77  WS-UPSI-NO-LISTAR        PIC X(01)   VALUE 'S'.              
014800*                                                                 
014900*----------- CONTADORES DE CONTROL (COMP) --------------------    
015000 01  WS-CONTADORES.                                               
015100     05  WS-CNT-SOLICITUDES    PIC 9(07)   COMP   VALUE ZERO.     
015200     05  WS-CNT-CUENTAS        PIC 9(07)   COMP   VALUE ZERO.     
015300     05  WS-CNT-MOVS           PIC 9(07)   COMP   VALUE ZERO.     
015400     05  WS-CNT-MOVS-CUENTA    PIC 9(07)   COMP   VALUE ZERO.     
015500     05  FILLER                PIC X(01)   VALUE SPACE.           
015600*                                                                 
015700*    VISTA ALTERNA DE LOS CONTADORES PARA VOLCADO EN DISPLAY DE   
015800*    FIN DE PROCESO (EVITA DESEMPAQUETAR UNO A UNO).              
015900 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.                   
016000     05  WS-CNT-TABLA          PIC 9(07)   COMP   OCCURS 4 TIMES. 
016100     05  FILLER                PIC X(01).                         
016200*                                                                 
016300*----------- AREA DE FECHAS PARA IMPRESION (AAAA-MM-DD) ----------
016400 01  WS-FECHA-TRABAJO             PIC 9(08)   VALUE ZERO.         
016500 01  WS-FECHA-PARTES REDEFINES WS-FECHA-TRABAJO.                  
016600     05  WS-FP-ANO                PIC 9(04).                      
016700     05  WS-FP-MES                PIC 9(02).                      
016800     05  WS-FP-DIA                PIC 9(02).                      
016900*                                                                 
017000 01  WS-FECHA-IMPRESA             PIC X(10)   VALUE SPACES.       
017100*                                                                 
017200*----------- AREA DE SALDOS POR CUENTA ---------------------------
017300 01  WS-SALDO-TRABAJO.                                            
017400     05  WS-SALDO-INICIAL         PIC S9(13)V99 VALUE ZERO.       
017500     05  WS-SALDO-FINAL           PIC S9(13)V99 VALUE ZERO.       
017600     05  WS-SALDO-ACUM-CTA        PIC S9(13)V99 VALUE ZERO.       
017700     05  FILLER                   PIC X(01)   VALUE SPACE.        
017800*    VISTA ALTERNA - NO SE USA PARA CALCULO, SOLO PARA DUMP EN    
017900*    CASO DE INCIDENCIA DE CUADRE.                                
018000 01  WS-SALDO-DUMP REDEFINES WS-SALDO-TRABAJO.                    
018100     05  WS-SALDO-DUMP-ALFA       PIC X(45).                      
018200     05  FILLER                   PIC X(01).                      
018300*                                                                 
018400 77  WS-TOT-DEPOSITOS             PIC S9(13)V99 VALUE ZERO.       
018500 77  WS-TOT-RETIROS               PIC S9(13)V99 VALUE ZERO.       
018600 77  WS-TOT-NETO                  PIC S9(13)V99 VALUE ZERO.       
018700 77  WS-IMPORTE-EDITADO           PIC ZZ,ZZZ,ZZZ,ZZ9.99-.         
018800 77  WS-CONTADOR-EDITADO          PIC ZZZ,ZZ9.                    
018900*                                                                 
019000 77  WS-MOTIVO-RECHAZO            PIC X(60)   VALUE SPACES.       
019100*                                                                 
019200*----------- SUBINDICES (COMP) ------------------------------     
019300 77  WS-SUB-1                     PIC 9(02)   COMP   VALUE ZERO.  
019400*                                                                 
019500*----------- LINEAS DE IMPRESION DEL LISTADO -------------------  
019600 01  WS-LIN-CABECERA.                                             
019700     05  ECB-TITULO                PIC X(20) VALUE 'ESTADO'.      
019800     05  FILLER                    PIC X(02) VALUE SPACES.        
019900     05  ECB-FECHA                 PIC X(10).                     
020000     05  FILLER                    PIC X(02) VALUE SPACES.        
020100     05  ECB-CLIENTE-ID             PIC X(10).                    
020200     05  FILLER                    PIC X(02) VALUE SPACES.        
020300     05  ECB-CLIENTE-NOMBRE         PIC X(30).                    
020400     05  FILLER                    PIC X(02) VALUE SPACES.        
020500     05  ECB-PERIODO                PIC X(23).                    
020600     05  FILLER                    PIC X(31) VALUE SPACES.        
020700*                                                                 
020800 01  WS-LIN-CTA-CAB.                                              
020900     05  ECH-ETIQUETA               PIC X(08) VALUE 'CUENTA:'.    
021000     05  ECH-NUMERO                 PIC X(10).                    
021100     05  FILLER                    PIC X(02) VALUE SPACES.        
021200     05  ECH-TIPO                   PIC X(10).                    
021300     05  FILLER                    PIC X(02) VALUE SPACES.        
021400     05  ECH-ESTADO                 PIC X(10).                    
021500     05  FILLER                    PIC X(02) VALUE SPACES.        
021600     05  ECH-ETIQ-SALDO            PIC X(16) VALUE 'SALDO INI:'.  
021700     05  ECH-SALDO-INICIAL           PIC X(18).                   
021800     05  FILLER                    PIC X(54) VALUE SPACES.        
021900*                                                                 
022000 01  WS-LIN-DETALLE.                                              
022100     05  EDT-FECHA                   PIC X(10).                   
022200     05  FILLER                    PIC X(02) VALUE SPACES.        
022300     05  EDT-TIPO                    PIC X(10).                   
022400     05  FILLER                    PIC X(02) VALUE SPACES.        
022500     05  EDT-IMPORTE                 PIC X(18).                   
022600     05  FILLER                    PIC X(02) VALUE SPACES.        
022700     05  EDT-SALDO                   PIC X(18).                   
022800     05  FILLER                    PIC X(02) VALUE SPACES.        
022900     05  EDT-ESTADO                  PIC X(10).                   
023000     05  FILLER                    PIC X(58) VALUE SPACES.        
023100*                                                                 
023200 01  WS-LIN-CTA-PIE.                                              
023300     05  ECF-ETIQUETA              PIC X(16) VALUE 'SALDO FINAL:'.
023400     05  ECF-SALDO-FINAL              PIC X(18).                  
023500     05  FILLER                    PIC X(02) VALUE SPACES.        
023600     05  ECF-ETIQ-MOVS             PIC X(14) VALUE 'MOVIMIENTOS:'.
023700     05  ECF-NUM-MOVS                 PIC X(07).                  
023800     05  FILLER                    PIC X(75) VALUE SPACES.        
023900*                                                                 
024000 01  WS-LIN-PIE-INFORME.                                          
024100     05  EPI-ETIQUETA                 PIC X(30).                  
024200     05  FILLER                    PIC X(02) VALUE SPACES.        
024300     05  EPI-VALOR                    PIC X(20).                  
024400     05  FILLER                    PIC X(80) VALUE SPACES.        
024500*                                                                 
024600  77  FILLER      PIC X(30) VALUE '* FINAL  WORKING-STORAGE *'.   
024700*                                                                 
024800*---------------------------------------------------------------- 
024900 PROCEDURE DIVISION.                                              
025000*                                                                 
025100 0000-PRINCIPAL.                                                  
025200     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                  
025300     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                 
025400             UNTIL WS-FIN-SOLICIT                                 
025500     PERFORM 4000-FIN-I       THRU 4000-FIN-F                     
025600     STOP RUN.                                                    
025700*                                                                 
025800*---------------------------------------------------------------- 
025900*    APERTURA DE ARCHIVOS Y PRIMERA LECTURA                       
026000*---------------------------------------------------------------- 
026100 1000-INICIO-I.                                                   
026200     ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD                    
026300     ACCEPT WS-HORA FROM TIME                                     
026400*                                                                 
026500     OPEN INPUT CLIENT-MASTER                                     
026600     IF WS-FS-CLIMAST NOT = '00'                                  
026700         DISPLAY 'ESTCTA01 - ERROR AL ABRIR CLIENT-MASTER  FS='   
026800                 WS-FS-CLIMAST                                    
026900         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
027000     END-IF                                                       
027100*                                                                 
027200     OPEN INPUT ACCOUNT-MASTER                                    
027300     IF WS-FS-CTAMAST NOT = '00'                                  
027400         DISPLAY 'ESTCTA01 - ERROR AL ABRIR ACCOUNT-MASTER FS='   
027500                 WS-FS-CTAMAST                                    
027600         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
027700     END-IF                                                       
027800*                                                                 
027900     OPEN INPUT MOVEMENT-LEDGER                                   
028000     IF WS-FS-MOVLED NOT = '00'                                   
028100         DISPLAY 'ESTCTA01 - ERROR AL ABRIR MOVEMENT-LEDGER FS='  
028200                 WS-FS-MOVLED                                     
028300         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
028400     END-IF                                                       
028500*                                                                 
028600     OPEN INPUT REPORT-REQUEST                                    
028700     IF WS-FS-SOLICIT NOT = '00'                                  
028800         DISPLAY 'ESTCTA01 - ERROR AL ABRIR REPORT-REQUEST FS='   
028900                 WS-FS-SOLICIT                                    
029000         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
029100     END-IF                                                       
029200*                                                                 
029300     OPEN OUTPUT STATEMENT-REPORT                                 
029400     IF WS-FS-ESTADOR NOT = '00'                                  
029500         DISPLAY 'ESTCTA01 - ERROR AL ABRIR STATEMENT-REPORT FS=' 
029600                 WS-FS-ESTADOR                                    
029700         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
029800     END-IF                                                       
029900*                                                                 
030000     OPEN OUTPUT ERROR-LISTING                                    
030100     IF WS-FS-ERRLIST NOT = '00'                                  
030200         DISPLAY 'ESTCTA01 - ERROR AL ABRIR ERROR-LISTING  FS='   
030300                 WS-FS-ERRLIST                                    
030400         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
030500     END-IF                                                       
030600*                                                                 
030700     PERFORM 2900-LEER-SIGUIENTE THRU 2900-LEER-SIGUIENTE-F.      
030800 1000-INICIO-F.                                                   
030900     EXIT.                                                        
031000*                                                                 
031100*---------------------------------------------------------------- 
031200*    PROCESO DE UNA SOLICITUD DE ESTADO DE CUENTA                 
031300*---------------------------------------------------------------- 
031400 2000-PROCESO-I.                                                  
031500     ADD 1 TO WS-CNT-SOLICITUDES                                  
031600     MOVE ZERO TO WS-CNT-CUENTAS WS-CNT-MOVS                      
031700     MOVE ZERO TO WS-TOT-DEPOSITOS WS-TOT-RETIROS WS-TOT-NETO     
031800     SET WS-NO-HUBO-CUENTA TO TRUE                                
031900     MOVE SPACES TO WS-MOTIVO-RECHAZO                             
032000*                                                                 
032100     PERFORM 2100-LOCALIZA-CLIENTE THRU 2100-LOCALIZA-CLIENTE-F   
032200*                                                                 
032300     IF WS-CLIENTE-SI-EXISTE                                      
032400         PERFORM 2200-CUENTAS-CLIENTE THRU 2200-CUENTAS-CLIENTE-F 
032500     END-IF                                                       
032600*                                                                 
032700     IF WS-CLIENTE-SI-EXISTE AND WS-NO-HUBO-CUENTA                
032800         MOVE 'No accounts found for client' TO WS-MOTIVO-RECHAZO 
032900         SET WS-CLIENTE-NO-EXISTE TO TRUE                         
033000     END-IF                                                       
033100*                                                                 
033200     IF WS-CLIENTE-NO-EXISTE                                      
033300         PERFORM 2800-ESCRIBIR-ERROR THRU 2800-ESCRIBIR-ERROR-F   
033400     ELSE                                                         
033500         PERFORM 3100-PIE-INFORME THRU 3100-PIE-INFORME-F         
033600     END-IF                                                       
033700*                                                                 
033800     PERFORM 2900-LEER-SIGUIENTE THRU 2900-LEER-SIGUIENTE-F.      
033900 2000-PROCESO-F.                                                  
034000     EXIT.                                                        
034100*                                                                 
034200*---------------------------------------------------------------- 
034300*    LOCALIZACION DEL CLIENTE E IMPRESION DE LA CABECERA          
034400*---------------------------------------------------------------- 
034500 2100-LOCALIZA-CLIENTE.                                           
034600     MOVE REQ-CLIENT-ID TO CLI-CLIENT-ID                          
034700     READ CLIENT-MASTER                                           
034800         INVALID KEY                                              
034900             SET WS-CLIENTE-NO-EXISTE TO TRUE                     
035000             MOVE 'No accounts found for client'                  
035100                  TO WS-MOTIVO-RECHAZO                            
035200         NOT INVALID KEY                                          
035300             SET WS-CLIENTE-SI-EXISTE TO TRUE                     
035400     END-READ                                                     
035500*                                                                 
035600     IF WS-CLIENTE-SI-EXISTE                                      
035700         PERFORM 2110-IMPRIME-CABECERA                            
035800                 THRU 2110-IMPRIME-CABECERA-F                     
035900     END-IF.                                                      
036000 2100-LOCALIZA-CLIENTE-F.                                         
036100     EXIT.                                                        
036200*                                                                 
036300 2110-IMPRIME-CABECERA.                                           
036400     MOVE WS-FEC-AAAAMMDD TO WS-FECHA-TRABAJO                     
036500     PERFORM 2120-EDITA-FECHA THRU 2120-EDITA-FECHA-F             
036600     MOVE WS-FECHA-IMPRESA TO ECB-FECHA                           
036700     MOVE CLI-CLIENT-ID    TO ECB-CLIENTE-ID                      
036800     MOVE CLI-NAME         TO ECB-CLIENTE-NOMBRE                  
036900*                                                                 
037000     MOVE REQ-START-DATE TO WS-FECHA-TRABAJO                      
037100     PERFORM 2120-EDITA-FECHA THRU 2120-EDITA-FECHA-F             
037200     MOVE WS-FECHA-IMPRESA TO ECB-PERIODO (1:10)                  
037300     MOVE ' A '            TO ECB-PERIODO (11:4)                  
037400     MOVE REQ-END-DATE TO WS-FECHA-TRABAJO                        
037500     PERFORM 2120-EDITA-FECHA THRU 2120-EDITA-FECHA-F             
037600     MOVE WS-FECHA-IMPRESA TO ECB-PERIODO (15:10)                 
037700*                                                                 
037800     MOVE WS-LIN-CABECERA TO REP-LINEA-REPORTE                    
037900     WRITE REP-LINEA-REPORTE.                                     
038000 2110-IMPRIME-CABECERA-F.                                         
038100     EXIT.                                                        
038200*                                                                 
038300*---------------------------------------------------------------- 
038400*    CONVIERTE UNA FECHA 9(08) AAAAMMDD EN TEXTO AAAA-MM-DD       
038500*---------------------------------------------------------------- 
038600 2120-EDITA-FECHA.                                                
038700     MOVE SPACES          TO WS-FECHA-IMPRESA                     
038800     MOVE WS-FP-ANO        TO WS-FECHA-IMPRESA (1:4)              
038900     MOVE '-'               TO WS-FECHA-IMPRESA (5:1)             
039000     MOVE WS-FP-MES        TO WS-FECHA-IMPRESA (6:2)              
039100     MOVE '-'               TO WS-FECHA-IMPRESA (8:1)             
039200     MOVE WS-FP-DIA        TO WS-FECHA-IMPRESA (9:2).             
039300 2120-EDITA-FECHA-F.                                              
039400     EXIT.                                                        
039500*                                                                 
039600*---------------------------------------------------------------- 
039700*    BARRIDO DE TODO EL MAESTRO DE CUENTAS PARA EL CLIENTE        
039800*    (CONTROL BREAK POR CUENTA)                                   
039900*---------------------------------------------------------------- 
040000 2200-CUENTAS-CLIENTE.                                            
040100     MOVE LOW-VALUES TO ACC-ACCOUNT-NUMBER                        
040200     START ACCOUNT-MASTER KEY IS NOT LESS THAN ACC-ACCOUNT-NUMBER 
040300         INVALID KEY                                              
040400             CONTINUE                                             
040500     END-START.                                                   
040600 2200-BARRIDO-CUENTAS.                                            
040700     READ ACCOUNT-MASTER NEXT RECORD                              
040800         AT END                                                   
040900             GO TO 2200-CUENTAS-CLIENTE-F                         
041000     END-READ                                                     
041100     IF ACC-CLIENT-ID = REQ-CLIENT-ID                             
041200         SET WS-SI-HUBO-CUENTA TO TRUE                            
041300         ADD 1 TO WS-CNT-CUENTAS                                  
041400         PERFORM 2210-IMPRIME-CAB-CUENTA                          
041500                 THRU 2210-IMPRIME-CAB-CUENTA-F                   
041600         PERFORM 2300-DETALLE-MOVIMIENTOS                         
041700                 THRU 2300-DETALLE-MOVIMIENTOS-F                  
041800         PERFORM 2400-PIE-CUENTA THRU 2400-PIE-CUENTA-F           
041900     END-IF                                                       
042000     GO TO 2200-BARRIDO-CUENTAS.                                  
042100 2200-CUENTAS-CLIENTE-F.                                          
042200     EXIT.                                                        
042300*                                                                 
042400 2210-IMPRIME-CAB-CUENTA.                                         
042500     MOVE ACC-ACCOUNT-NUMBER TO ECH-NUMERO                        
042600     MOVE ACC-ACCOUNT-TYPE   TO ECH-TIPO                          
042700     MOVE ACC-STATE          TO ECH-ESTADO                        
042800     MOVE ACC-BALANCE        TO WS-SALDO-INICIAL                  
042900     MOVE ACC-BALANCE        TO WS-IMPORTE-EDITADO                
043000     MOVE WS-IMPORTE-EDITADO TO ECH-SALDO-INICIAL.                
043100 2210-IMPRIME-CAB-CUENTA-F.                                       
043200     EXIT.                                                        
043300*                                                                 
043400*---------------------------------------------------------------- 
043500*    BARRIDO DE LOS MOVIMIENTOS DE LA CUENTA, SEPARANDO LOS       
043600*    ANTERIORES AL RANGO (PARA EL SALDO INICIAL) DE LOS QUE       
043700*    CAEN DENTRO DEL RANGO PEDIDO (PARA EL DETALLE).              
043800*---------------------------------------------------------------- 
043900 2300-DETALLE-MOVIMIENTOS.                                        
044000     MOVE ZERO TO WS-CNT-MOVS-CUENTA                              
044100     SET WS-NO-HUBO-MOV-RANGO TO TRUE                             
044200     MOVE ACC-ACCOUNT-NUMBER TO MOV-ACCOUNT-NUMBER                
044300     MOVE ZERO               TO MOV-NUMBER                        
044400     START MOVEMENT-LEDGER KEY IS NOT LESS THAN MOV-KEY           
044500         INVALID KEY                                              
044600             CONTINUE                                             
044700     END-START.                                                   
044800 2300-BARRIDO-MOVS.                                               
044900     READ MOVEMENT-LEDGER NEXT RECORD                             
045000         AT END                                                   
045100             GO TO 2300-DETALLE-MOVIMIENTOS-F                     
045200     END-READ                                                     
045300     IF MOV-ACCOUNT-NUMBER NOT = ACC-ACCOUNT-NUMBER               
045400         GO TO 2300-DETALLE-MOVIMIENTOS-F                         
045500     END-IF                                                       
045600     IF MOV-DATE < REQ-START-DATE                                 
045700         MOVE MOV-BALANCE TO WS-SALDO-INICIAL                     
045800     END-IF                                                       
045900     IF MOV-DATE >= REQ-START-DATE AND MOV-DATE <= REQ-END-DATE   
046000         PERFORM 2310-IMPRIME-DETALLE THRU 2310-IMPRIME-DETALLE-F 
046100     END-IF                                                       
046200     GO TO 2300-BARRIDO-MOVS.                                     
046300 2300-DETALLE-MOVIMIENTOS-F.                                      
046400     EXIT.                                                        
046500*                                                                 
046600 2310-IMPRIME-DETALLE.                                            
046700     SET WS-SI-HUBO-MOV-RANGO TO TRUE                             
046800     ADD 1 TO WS-CNT-MOVS-CUENTA                                  
046900     ADD 1 TO WS-CNT-MOVS                                         
047000     MOVE MOV-BALANCE TO WS-SALDO-FINAL                           
047100*                                                                 
047200     MOVE MOV-DATE TO WS-FECHA-TRABAJO                            
047300     PERFORM 2120-EDITA-FECHA THRU 2120-EDITA-FECHA-F             
047400     MOVE WS-FECHA-IMPRESA TO EDT-FECHA                           
047500     MOVE MOV-TYPE         TO EDT-TIPO                            
047600     MOVE MOV-STATE        TO EDT-ESTADO                          
047700     MOVE MOV-AMOUNT       TO WS-IMPORTE-EDITADO                  
047800     MOVE WS-IMPORTE-EDITADO TO EDT-IMPORTE                       
047900     MOVE MOV-BALANCE      TO WS-IMPORTE-EDITADO                  
048000     MOVE WS-IMPORTE-EDITADO TO EDT-SALDO                         
048100*                                                                 
048200     MOVE WS-LIN-DETALLE TO REP-LINEA-REPORTE                     
048300     WRITE REP-LINEA-REPORTE                                      
048400*                                                                 
048500     IF MOV-AMOUNT > 0                                            
048600         ADD MOV-AMOUNT TO WS-TOT-DEPOSITOS                       
048700     ELSE                                                         
048800         ADD MOV-AMOUNT TO WS-TOT-RETIROS                         
048900     END-IF.                                                      
049000 2310-IMPRIME-DETALLE-F.                                          
049100     EXIT.                                                        
049200*                                                                 
049300*---------------------------------------------------------------- 
049400*    PIE DE CUENTA - SALDO FINAL Y MOVIMIENTOS LISTADOS           
049500*---------------------------------------------------------------- 
049600 2400-PIE-CUENTA.                                                 
049700     IF WS-NO-HUBO-MOV-RANGO                                      
049800         MOVE WS-SALDO-INICIAL TO WS-SALDO-FINAL                  
049900     END-IF                                                       
050000*                                                                 
050100     ADD WS-SALDO-FINAL TO WS-TOT-NETO                            
050200     SUBTRACT WS-SALDO-INICIAL FROM WS-TOT-NETO                   
050300*                                                                 
050400     MOVE WS-SALDO-FINAL      TO WS-IMPORTE-EDITADO               
050500     MOVE WS-IMPORTE-EDITADO  TO ECF-SALDO-FINAL                  
050600     MOVE WS-CNT-MOVS-CUENTA  TO WS-CONTADOR-EDITADO              
050700     MOVE WS-CONTADOR-EDITADO TO ECF-NUM-MOVS                     
050800*                                                                 
050900     MOVE WS-LIN-CTA-PIE TO REP-LINEA-REPORTE                     
051000     WRITE REP-LINEA-REPORTE.                                     
051100 2400-PIE-CUENTA-F.                                               
051200     EXIT.                                                        
051300*                                                                 
051400*---------------------------------------------------------------- 
051500*    PIE DEL INFORME - RESUMEN GLOBAL DE LA SOLICITUD             
051600*---------------------------------------------------------------- 
051700 3100-PIE-INFORME.                                                
051800     MOVE 'TOTAL CUENTAS'        TO EPI-ETIQUETA                  
051900     MOVE WS-CNT-CUENTAS          TO WS-CONTADOR-EDITADO          
052000     MOVE WS-CONTADOR-EDITADO     TO EPI-VALOR                    
052100     MOVE WS-LIN-PIE-INFORME      TO REP-LINEA-REPORTE            
052200     WRITE REP-LINEA-REPORTE                                      
052300*                                                                 
052400     MOVE 'TOTAL MOVIMIENTOS'    TO EPI-ETIQUETA                  
052500     MOVE WS-CNT-MOVS             TO WS-CONTADOR-EDITADO          
052600     MOVE WS-CONTADOR-EDITADO     TO EPI-VALOR                    
052700     MOVE WS-LIN-PIE-INFORME      TO REP-LINEA-REPORTE            
052800     WRITE REP-LINEA-REPORTE                                      
052900*                                                                 
053000     MOVE 'TOTAL DEPOSITOS'      TO EPI-ETIQUETA                  
053100     MOVE WS-TOT-DEPOSITOS        TO WS-IMPORTE-EDITADO           
053200     MOVE WS-IMPORTE-EDITADO      TO EPI-VALOR                    
053300     MOVE WS-LIN-PIE-INFORME      TO REP-LINEA-REPORTE            
053400     WRITE REP-LINEA-REPORTE                                      
053500*                                                                 
053600     MOVE 'TOTAL RETIROS'        TO EPI-ETIQUETA                  
053700     MOVE WS-TOT-RETIROS          TO WS-IMPORTE-EDITADO           
053800     MOVE WS-IMPORTE-EDITADO      TO EPI-VALOR                    
053900     MOVE WS-LIN-PIE-INFORME      TO REP-LINEA-REPORTE            
054000     WRITE REP-LINEA-REPORTE                                      
054100*                                                                 
054200     MOVE 'CAMBIO NETO'          TO EPI-ETIQUETA                  
054300     MOVE WS-TOT-NETO              TO WS-IMPORTE-EDITADO          
054400     MOVE WS-IMPORTE-EDITADO      TO EPI-VALOR                    
054500     MOVE WS-LIN-PIE-INFORME      TO REP-LINEA-REPORTE            
054600     WRITE REP-LINEA-REPORTE.                                     
054700 3100-PIE-INFORME-F.                                              
054800     EXIT.                                                        
054900*                                                                 
055000*---------------------------------------------------------------- 
055100*    ESCRITURA DE UNA LINEA EN ERROR-LISTING                      
055200*---------------------------------------------------------------- 
055300 2800-ESCRIBIR-ERROR.                                             
055400     MOVE 'SOLICITUD'       TO ERR-TIPO-REGISTRO                  
055500     MOVE REQ-CLIENT-ID     TO ERR-CLAVE                          
055600     MOVE WS-MOTIVO-RECHAZO TO ERR-MOTIVO                         
055700     WRITE ERR-LINEA-ERROR                                        
055800     IF WS-FS-ERRLIST NOT = '00'                                  
055900         DISPLAY 'ESTCTA01 - ERROR AL ESCRIBIR ERROR-LISTING FS=' 
056000                 WS-FS-ERRLIST                                    
056100         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
056200     END-IF.                                                      
056300 2800-ESCRIBIR-ERROR-F.                                           
056400     EXIT.                                                        
056500*                                                                 
056600*---------------------------------------------------------------- 
056700*    LECTURA DE LA SIGUIENTE SOLICITUD                            
056800*---------------------------------------------------------------- 
056900 2900-LEER-SIGUIENTE.                                             
057000     READ REPORT-REQUEST                                          
057100         AT END                                                   
057200             SET WS-FIN-SOLICIT TO TRUE                           
057300     END-READ.                                                    
057400 2900-LEER-SIGUIENTE-F.                                           
057500     EXIT.                                                        
057600*                                                                 
057700*---------------------------------------------------------------- 
057800*    CIERRE DE ARCHIVOS Y RESUMEN DE CONTROL                      
057900*---------------------------------------------------------------- 
058000 4000-FIN-I.                                                      
058100     CLOSE CLIENT-MASTER ACCOUNT-MASTER MOVEMENT-LEDGER           
058200     CLOSE REPORT-REQUEST STATEMENT-REPORT ERROR-LISTING          
058300*                                                                 
058400     DISPLAY '================================================='  
058500     DISPLAY '  ESTCTA01 - RESUMEN DE ESTADOS DE CUENTA EMITIDOS' 
058600     DISPLAY '================================================='  
058700     DISPLAY '  SOLICITUDES LEIDAS   : ' WS-CNT-SOLICITUDES       
058800     DISPLAY '================================================='. 
058900 4000-FIN-F.                                                      
059000     EXIT.                                                        
059100*                                                                 
059200*---------------------------------------------------------------- 
059300*    TRATAMIENTO DE ERROR GRAVE DE ARCHIVO - ABORTA EL PROCESO    
059400*---------------------------------------------------------------- 
059500 9000-ERROR-PGM.                                                  
059600     DISPLAY 'ESTCTA01 - PROCESO ABORTADO POR ERROR DE ARCHIVO'   
059700     MOVE 16 TO RETURN-CODE                                       
059800     STOP RUN.                                                    
059900 9000-ERROR-PGM-F.                                                
060000     EXIT.                                                        
