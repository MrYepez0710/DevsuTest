000100*---------------------------------------------------------------- 
000200 IDENTIFICATION DIVISION.                                         
000300*---------------------------------------------------------------- 
000400 PROGRAM-ID.    CLIMNT01.                                         
000500 AUTHOR.        J. ALCAZAR.                                       
000600 INSTALLATION.  UNIZARBANK - PROCESO DE DATOS.                    
000700 DATE-WRITTEN.  JUNIO 1988.                                       
000800 DATE-COMPILED.                                                   
000900 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.            
001000*                                                                 
001100*---------------------------------------------------------------- 
001200*    CLIMNT01                                                     
001300*    MANTENIMIENTO DE CLIENTES (ALTA / MODIFICACION / BAJA).      
001400*    LEE CLIENT-INPUT Y ACTUALIZA CLIENT-MASTER.  LOS REGISTROS   
001500*    RECHAZADOS SE ESCRIBEN EN ERROR-LISTING CON EL MOTIVO.       
001600*---------------------------------------------------------------- 
001700*    HISTORIAL DE CAMBIOS                                         
001800*    FECHA       PROGRAMADOR   PETICION    DESCRIPCION            
001900*    ----------  ------------  ----------  -----------------------
002000*    05/06/1988  J.ALCAZAR     INIC-001    VERSION INICIAL - ALTA,
002100*                                          MODIFICACION Y BAJA DE 
002200*                                          CLIENTES.              
002300*    14/11/1990  J.ALCAZAR     PETC-014    SE AGREGA VALIDACION DE
002400*                                          EDAD 0-150.            
002500*    22/03/1992  M.IRENE       PETC-037    CONTROL DUPLICADOS POR 
002600*                                          NUMERO DE DOCUMENTO VIA
002700*                                          CLAVE ALTERNA MAESTRO. 
002800*    09/09/1995  R.SANZ        PETC-058    SE AGREGA LISTADO DE   
002900*                                          ERRORES EN PAPEL.      
003000*    17/01/1998  R.SANZ        Y2K-012     AMPLIA FECHAS A 4      
003100*                                          DIGITOS DE ANO (EFECTO 
003200*                                          2000).                 
003300*    03/08/1999  R.SANZ        Y2K-012     VERIF FINAL EFECTO     
003400*                                          2000 SOBRE TODO EL     
003500*                                          PROGRAMA.              
003600*    11/05/2001  P.VIDAL       PETC-091    LA BAJA PASA A LOGICA  
003700*                                          (ESTADO='false'), YA NO
003800*                                          SE ELIMINA EL REGISTRO.
003900*    26/02/2004  P.VIDAL       PETC-103    EN MODIF, CLAVE EN     
004000*                                          BLANCO NO PISA LA CLAVE
004100*                                          ANTERIOR.              
004200*---------------------------------------------------------------- 
004300*                                                                 
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM                                           
004800     CLASS LETRAS-MAYUS IS 'A' THRU 'Z'                           
004900     UPSI-0 ON STATUS IS WS-UPSI-LISTAR-ERRORES                   
005000            OFF STATUS IS WS-UPSI-NO-LISTAR.                      
005100*                                                                 
005200 INPUT-OUTPUT SECTION.                                            
005300 FILE-CONTROL.                                                    
005400     SELECT CLIENT-MASTER ASSIGN TO CLIMAST                       
005500         ORGANIZATION IS INDEXED                                  
005600         ACCESS MODE IS DYNAMIC                                   
005700         RECORD KEY IS CLI-CLIENT-ID                              
005800         ALTERNATE RECORD KEY IS CLI-ID-NUMBER                    
005900         FILE STATUS IS WS-FS-CLIMAST.                            
006000*                                                                 
006100     SELECT CLIENT-INPUT ASSIGN TO CLIENTR                        
006200         ORGANIZATION IS SEQUENTIAL                               
006300         ACCESS MODE IS SEQUENTIAL                                
006400         FILE STATUS IS WS-FS-CLIENTR.                            
006500*                                                                 
006600     SELECT ERROR-LISTING ASSIGN TO ERRLIST                       
006700         ORGANIZATION IS SEQUENTIAL                               
006800         ACCESS MODE IS SEQUENTIAL                                
006900         FILE STATUS IS WS-FS-ERRLIST.                            
007000*                                                                 
007100*---------------------------------------------------------------- 
007200 DATA DIVISION.                                                   
007300 FILE SECTION.                                                    
007400*                                                                 
007500 FD  CLIENT-MASTER                                                
007600     LABEL RECORD STANDARD.                                       
007700 COPY CLIREG01.                                                   
007800*                                                                 
007900 FD  CLIENT-INPUT                                                 
008000     LABEL RECORD STANDARD.                                       
008100 01  CLI-REG-ENTRADA.                                             
008200     05  CLI-IN-ACCION            PIC X(01).                      
008300         88  CLI-IN-ES-ALTA           VALUE 'A'.                  
008400         88  CLI-IN-ES-MODIF          VALUE 'M'.                  
008500         88  CLI-IN-ES-BAJA           VALUE 'B'.                  
008600     05  CLI-IN-CLIENT-ID          PIC X(10).                     
008700     05  CLI-IN-NAME               PIC X(30).                     
008800     05  CLI-IN-GENDER             PIC X(01).                     
008900     05  CLI-IN-AGE                PIC 9(03).                     
009000     05  CLI-IN-ID-NUMBER          PIC X(13).                     
009100     05  CLI-IN-ADDRESS            PIC X(40).                     
009200     05  CLI-IN-PHONE              PIC X(10).                     
009300     05  CLI-IN-PASSWORD           PIC X(20).                     
009400     05  CLI-IN-STATE              PIC X(10).                     
009500     05  FILLER                    PIC X(03).                     
009600*                                                                 
009700 FD  ERROR-LISTING                                                
009800     LABEL RECORD STANDARD.                                       
009900 COPY ERRREG01.                                                   
010000*                                                                 
010100*---------------------------------------------------------------- 
010200 WORKING-STORAGE SECTION.                                         
010300*========================*                                        
010400 77  FILLER        PIC X(30) VALUE '* INICIO WORKING-STORAGE   *'.
010500*                                                                 
010600*----------- AREA DE FECHA DEL SISTEMA -------------------------- 
010700 COPY FECHORA1.                                                   
010800*                                                                 
010900*----------- ESTADOS DE ARCHIVO ----------------------------------
011000 77  WS-FS-CLIMAST            PIC X(02).                          
011100 77  WS-FS-CLIENTR            PIC X(02).                          
011200 77  WS-FS-ERRLIST            PIC X(02).                          
011300*                                                                 
011400*----------- INDICADORES  ----------------------------------------
011500 77  WS-EOF-CLIENTR           PIC X(01)   VALUE 'N'.              
011600     88  WS-FIN-CLIENTR                      VALUE 'Y'.           
011700     88  WS-NO-FIN-CLIENTR                    VALUE 'N'.          
011800*                                                                 
011900 77  WS-DATOS-VALIDOS         PIC X(01)   VALUE 'S'.              
012000     88  WS-DATOS-OK                         VALUE 'S'.           
012100     88  WS-DATOS-MAL                        VALUE 'N'.           
012200*                                                                 
012300 77  WS-CLIENTE-HALLADO       PIC X(01)   VALUE 'N'.              
012400     88  WS-CLIENTE-SI-EXISTE                VALUE 'S'.           
012500     88  WS-CLIENTE-NO-EXISTE                VALUE 'N'.           
012600*                                                                 
012700 77  WS-UPSI-LISTAR-ERRORES   PIC X(01)   VALUE 'N'.              
012800 77  WS-UPSI-NO-LISTAR        PIC X(01)   VALUE 'S'.              
012900*                                                                 
013000*----------- CONTADORES DE CONTROL (COMP) ------------------------
013100 01  WS-CONTADORES.                                               
013200     05  WS-CNT-LEIDOS         PIC 9(07)   COMP   VALUE ZERO.     
013300     05  WS-CNT-ALTAS          PIC 9(07)   COMP   VALUE ZERO.     
013400     05  WS-CNT-MODIF          PIC 9(07)   COMP   VALUE ZERO.     
013500     05  WS-CNT-BAJAS          PIC 9(07)   COMP   VALUE ZERO.     
013600     05  WS-CNT-RECHAZADOS     PIC 9(07)   COMP   VALUE ZERO.     
013700     05  FILLER                PIC X(01)   VALUE SPACE.           
013800*                                                                 
013900*    VISTA ALTERNA DE LOS CONTADORES PARA VOLCADO EN DISPLAY DE   
014000*    FIN DE PROCESO (EVITA DESEMPAQUETAR UNO A UNO).              
014100 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.                   
014200     05  WS-CNT-TABLA          PIC 9(07)   COMP   OCCURS 5 TIMES. 
014300     05  FILLER                PIC X(01).                         
014400*                                                                 
014500*----------- AREA DE VALIDACION ----------------------------------
014600 01  WS-EDAD-TRABAJO.                                             
014700     05  WS-EDAD-NUM           PIC 9(03)   VALUE ZERO.            
014800     05  FILLER                PIC X(01)   VALUE SPACE.           
014900*    VISTA ALTERNA PARA COMPROBAR SI LLEGO SIN DIGITAR (ESPACIOS).
015000 01  WS-EDAD-ALFA REDEFINES WS-EDAD-TRABAJO.                      
015100     05  WS-EDAD-TEXTO         PIC X(03).                         
015200     05  FILLER                PIC X(01).                         
015300*                                                                 
015400 77  WS-MOTIVO-RECHAZO         PIC X(60)   VALUE SPACES.          
015500*                                                                 
015600*----------- SUBINDICES (COMP) -----------------------------------
015700 77  WS-SUB-1                  PIC 9(02)   COMP   VALUE ZERO.     
015800*                                                                 
015900 77  FILLER        PIC X(30) VALUE '* FINAL  WORKING-STORAGE   *'.
016000*                                                                 
016100*---------------------------------------------------------------- 
016200 PROCEDURE DIVISION.                                              
016300*                                                                 
016400 0000-PRINCIPAL.                                                  
016500     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                  
016600     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                 
016700             UNTIL WS-FIN-CLIENTR                                 
016800     PERFORM 3000-FIN-I       THRU 3000-FIN-F                     
016900     STOP RUN.                                                    
017000*                                                                 
017100*---------------------------------------------------------------- 
017200*    APERTURA DE ARCHIVOS Y PRIMERA LECTURA                       
017300*---------------------------------------------------------------- 
017400 1000-INICIO-I.                                                   
017500     ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD                    
017600     ACCEPT WS-HORA FROM TIME                                     
017700*                                                                 
017800     OPEN I-O   CLIENT-MASTER                                     
017900     IF WS-FS-CLIMAST NOT = '00' AND WS-FS-CLIMAST NOT = '05'     
018000         DISPLAY 'CLIMNT01 - ERROR AL ABRIR CLIENT-MASTER  FS='   
018100                 WS-FS-CLIMAST                                    
018200         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
018300     END-IF                                                       
018400*                                                                 
018500     OPEN INPUT CLIENT-INPUT                                      
018600     IF WS-FS-CLIENTR NOT = '00'                                  
018700         DISPLAY 'CLIMNT01 - ERROR AL ABRIR CLIENT-INPUT   FS='   
018800                 WS-FS-CLIENTR                                    
018900         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
019000     END-IF                                                       
019100*                                                                 
019200     OPEN OUTPUT ERROR-LISTING                                    
019300     IF WS-FS-ERRLIST NOT = '00'                                  
019400         DISPLAY 'CLIMNT01 - ERROR AL ABRIR ERROR-LISTING  FS='   
019500                 WS-FS-ERRLIST                                    
019600         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
019700     END-IF                                                       
019800*                                                                 
019900     PERFORM 2900-LEER-SIGUIENTE THRU 2900-LEER-SIGUIENTE-F.      
020000 1000-INICIO-F.                                                   
020100     EXIT.                                                        
020200*                                                                 
020300*---------------------------------------------------------------- 
020400*    PROCESO DE UN REGISTRO DE ENTRADA                            
020500*---------------------------------------------------------------- 
020600 2000-PROCESO-I.                                                  
020700     ADD 1 TO WS-CNT-LEIDOS                                       
020800     SET WS-DATOS-OK TO TRUE                                      
020900     MOVE SPACES TO WS-MOTIVO-RECHAZO                             
021000*                                                                 
021100     PERFORM 2100-VALIDAR-DATOS THRU 2100-VALIDAR-DATOS-F         
021200*                                                                 
021300     IF WS-DATOS-OK                                               
021400         EVALUATE TRUE                                            
021500         WHEN CLI-IN-ES-ALTA                                      
021600             PERFORM 2200-ALTA-CLIENTE  THRU 2200-ALTA-CLIENTE-F  
021700         WHEN CLI-IN-ES-MODIF                                     
021800             PERFORM 2300-MODIF-CLIENTE THRU 2300-MODIF-CLIENTE-F 
021900         WHEN CLI-IN-ES-BAJA                                      
022000             PERFORM 2400-BAJA-CLIENTE  THRU 2400-BAJA-CLIENTE-F  
022100         WHEN OTHER                                               
022200             SET WS-DATOS-MAL TO TRUE                             
022300             MOVE 'CODIGO DE ACCION INVALIDO'                     
022400                 TO WS-MOTIVO-RECHAZO                             
022500         END-EVALUATE                                             
022600     END-IF                                                       
022700*                                                                 
022800     IF WS-DATOS-MAL                                              
022900         ADD 1 TO WS-CNT-RECHAZADOS                               
023000         PERFORM 2800-ESCRIBIR-ERROR THRU 2800-ESCRIBIR-ERROR-F   
023100     END-IF                                                       
023200*                                                                 
023300     PERFORM 2900-LEER-SIGUIENTE THRU 2900-LEER-SIGUIENTE-F.      
023400 2000-PROCESO-F.                                                  
023500     EXIT.                                                        
023600*                                                                 
023700*---------------------------------------------------------------- 
023800*    VALIDACIONES COMUNES DE CAMPOS OBLIGATORIOS Y EDAD           
023900*---------------------------------------------------------------- 
024000 2100-VALIDAR-DATOS.                                              
024100     MOVE CLI-IN-AGE TO WS-EDAD-NUM                               
024200*                                                                 
024300     IF CLI-IN-CLIENT-ID = SPACES                                 
024400         SET WS-DATOS-MAL TO TRUE                                 
024500         MOVE 'CLIENT-ID EN BLANCO' TO WS-MOTIVO-RECHAZO          
024600     END-IF                                                       
024700     IF WS-DATOS-OK AND CLI-IN-NAME = SPACES                      
024800         SET WS-DATOS-MAL TO TRUE                                 
024900         MOVE 'NOMBRE EN BLANCO' TO WS-MOTIVO-RECHAZO             
025000     END-IF                                                       
025100     IF WS-DATOS-OK AND CLI-IN-GENDER = SPACES                    
025200         SET WS-DATOS-MAL TO TRUE                                 
025300         MOVE 'GENERO EN BLANCO' TO WS-MOTIVO-RECHAZO             
025400     END-IF                                                       
025500     IF WS-DATOS-OK AND (WS-EDAD-NUM < 0 OR WS-EDAD-NUM > 150)    
025600         SET WS-DATOS-MAL TO TRUE                                 
025700         MOVE 'EDAD FUERA DE RANGO 0-150' TO WS-MOTIVO-RECHAZO    
025800     END-IF                                                       
025900     IF WS-DATOS-OK AND CLI-IN-ID-NUMBER = SPACES                 
026000         SET WS-DATOS-MAL TO TRUE                                 
026100         MOVE 'NUMERO DE DOCUMENTO EN BLANCO' TO WS-MOTIVO-RECHAZO
026200     END-IF                                                       
026300     IF WS-DATOS-OK AND CLI-IN-ADDRESS = SPACES                   
026400         SET WS-DATOS-MAL TO TRUE                                 
026500         MOVE 'DIRECCION EN BLANCO' TO WS-MOTIVO-RECHAZO          
026600     END-IF                                                       
026700     IF WS-DATOS-OK AND CLI-IN-PHONE = SPACES                     
026800         SET WS-DATOS-MAL TO TRUE                                 
026900         MOVE 'TELEFONO EN BLANCO' TO WS-MOTIVO-RECHAZO           
027000     END-IF                                                       
027100     IF WS-DATOS-OK AND CLI-IN-STATE = SPACES                     
027200         SET WS-DATOS-MAL TO TRUE                                 
027300         MOVE 'ESTADO EN BLANCO' TO WS-MOTIVO-RECHAZO             
027400     END-IF                                                       
027500*    LA CLAVE PUEDE IR EN BLANCO SOLO EN MODIFICACION (SE         
027600*    MANTIENE LA CLAVE ANTERIOR); EN ALTA ES OBLIGATORIA.         
027700     IF WS-DATOS-OK AND CLI-IN-ES-ALTA                            
027800         AND CLI-IN-PASSWORD = SPACES                             
027900         SET WS-DATOS-MAL TO TRUE                                 
028000         MOVE 'CLAVE EN BLANCO' TO WS-MOTIVO-RECHAZO              
028100     END-IF.                                                      
028200 2100-VALIDAR-DATOS-F.                                            
028300     EXIT.                                                        
028400*                                                                 
028500*---------------------------------------------------------------- 
028600*    ALTA DE CLIENTE                                              
028700*---------------------------------------------------------------- 
028800 2200-ALTA-CLIENTE.                                               
028900     MOVE CLI-IN-CLIENT-ID TO CLI-CLIENT-ID                       
029000     READ CLIENT-MASTER                                           
029100         INVALID KEY                                              
029200             CONTINUE                                             
029300         NOT INVALID KEY                                          
029400             SET WS-DATOS-MAL TO TRUE                             
029500             MOVE 'CLIENT-ID YA EXISTE' TO WS-MOTIVO-RECHAZO      
029600     END-READ                                                     
029700*                                                                 
029800     IF WS-DATOS-OK                                               
029900         MOVE CLI-IN-CLIENT-ID  TO CLI-CLIENT-ID                  
030000         MOVE CLI-IN-NAME       TO CLI-NAME                       
030100         MOVE CLI-IN-GENDER     TO CLI-GENDER                     
030200         MOVE CLI-IN-AGE        TO CLI-AGE                        
030300         MOVE CLI-IN-ID-NUMBER  TO CLI-ID-NUMBER                  
030400         MOVE CLI-IN-ADDRESS    TO CLI-ADDRESS                    
030500         MOVE CLI-IN-PHONE      TO CLI-PHONE                      
030600         MOVE CLI-IN-PASSWORD   TO CLI-PASSWORD                   
030700         MOVE CLI-IN-STATE      TO CLI-STATE                      
030800         WRITE CLI-REG-CLIENTE                                    
030900             INVALID KEY                                          
031000                 SET WS-DATOS-MAL TO TRUE                         
031100                 MOVE 'NUMERO DE DOCUMENTO YA EXISTE'             
031200                     TO WS-MOTIVO-RECHAZO                         
031300         END-WRITE                                                
031400         IF WS-DATOS-OK                                           
031500             ADD 1 TO WS-CNT-ALTAS                                
031600         END-IF                                                   
031700     END-IF.                                                      
031800 2200-ALTA-CLIENTE-F.                                             
031900     EXIT.                                                        
032000*                                                                 
032100*---------------------------------------------------------------- 
032200*    MODIFICACION DE CLIENTE - LA CLAVE EN BLANCO NO SE PISA      
032300*---------------------------------------------------------------- 
032400 2300-MODIF-CLIENTE.                                              
032500     MOVE CLI-IN-CLIENT-ID TO CLI-CLIENT-ID                       
032600     READ CLIENT-MASTER                                           
032700         INVALID KEY                                              
032800             SET WS-DATOS-MAL TO TRUE                             
032900             MOVE 'CLIENT-ID NO EXISTE' TO WS-MOTIVO-RECHAZO      
033000     END-READ                                                     
033100*                                                                 
033200     IF WS-DATOS-OK                                               
033300         MOVE CLI-IN-NAME       TO CLI-NAME                       
033400         MOVE CLI-IN-GENDER     TO CLI-GENDER                     
033500         MOVE CLI-IN-AGE        TO CLI-AGE                        
033600         MOVE CLI-IN-ID-NUMBER  TO CLI-ID-NUMBER                  
033700         MOVE CLI-IN-ADDRESS    TO CLI-ADDRESS                    
033800         MOVE CLI-IN-PHONE      TO CLI-PHONE                      
033900         MOVE CLI-IN-STATE      TO CLI-STATE                      
034000         IF CLI-IN-PASSWORD NOT = SPACES                          
034100             MOVE CLI-IN-PASSWORD TO CLI-PASSWORD                 
034200         END-IF                                                   
034300         REWRITE CLI-REG-CLIENTE                                  
034400             INVALID KEY                                          
034500                 SET WS-DATOS-MAL TO TRUE                         
034600                 MOVE 'NUMERO DE DOCUMENTO YA EXISTE'             
034700                     TO WS-MOTIVO-RECHAZO                         
034800         END-REWRITE                                              
034900         IF WS-DATOS-OK                                           
035000             ADD 1 TO WS-CNT-MODIF                                
035100         END-IF                                                   
035200     END-IF.                                                      
035300 2300-MODIF-CLIENTE-F.                                            
035400     EXIT.                                                        
035500*                                                                 
035600*---------------------------------------------------------------- 
035700*    BAJA LOGICA DE CLIENTE (ESTADO = 'false')                    
035800*---------------------------------------------------------------- 
035900 2400-BAJA-CLIENTE.                                               
036000     MOVE CLI-IN-CLIENT-ID TO CLI-CLIENT-ID                       
036100     READ CLIENT-MASTER                                           
036200         INVALID KEY                                              
036300             SET WS-DATOS-MAL TO TRUE                             
036400             MOVE 'CLIENT-ID NO EXISTE' TO WS-MOTIVO-RECHAZO      
036500     END-READ                                                     
036600*                                                                 
036700     IF WS-DATOS-OK                                               
036800         MOVE 'false' TO CLI-STATE                                
036900         REWRITE CLI-REG-CLIENTE                                  
037000             INVALID KEY                                          
037100                 SET WS-DATOS-MAL TO TRUE                         
037200                 MOVE 'ERROR AL GRABAR LA BAJA'                   
037300                     TO WS-MOTIVO-RECHAZO                         
037400         END-REWRITE                                              
037500         IF WS-DATOS-OK                                           
037600             ADD 1 TO WS-CNT-BAJAS                                
037700         END-IF                                                   
037800     END-IF.                                                      
037900 2400-BAJA-CLIENTE-F.                                             
038000     EXIT.                                                        
038100*                                                                 
038200*---------------------------------------------------------------- 
038300*    ESCRITURA DE UNA LINEA EN ERROR-LISTING                      
038400*---------------------------------------------------------------- 
038500 2800-ESCRIBIR-ERROR.                                             
038600     MOVE 'CLIENTE'         TO ERR-TIPO-REGISTRO                  
038700     MOVE CLI-IN-CLIENT-ID  TO ERR-CLAVE                          
038800     MOVE WS-MOTIVO-RECHAZO TO ERR-MOTIVO                         
038900     WRITE ERR-LINEA-ERROR                                        
039000     IF WS-FS-ERRLIST NOT = '00'                                  
039100         DISPLAY 'CLIMNT01 - ERROR AL ESCRIBIR ERROR-LISTING FS=' 
039200                 WS-FS-ERRLIST                                    
039300         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
039400     END-IF.                                                      
039500 2800-ESCRIBIR-ERROR-F.                                           
039600     EXIT.                                                        
039700*                                                                 
039800*---------------------------------------------------------------- 
039900*    LECTURA DEL SIGUIENTE REGISTRO DE ENTRADA                    
040000*---------------------------------------------------------------- 
040100 2900-LEER-SIGUIENTE.                                             
040200     READ CLIENT-INPUT                                            
040300         AT END                                                   
040400             SET WS-FIN-CLIENTR TO TRUE                           
040500     END-READ.                                                    
040600 2900-LEER-SIGUIENTE-F.                                           
040700     EXIT.                                                        
040800*                                                                 
040900*---------------------------------------------------------------- 
041000*    CIERRE DE ARCHIVOS Y RESUMEN DE CONTROL                      
041100*---------------------------------------------------------------- 
041200 3000-FIN-I.                                                      
041300     CLOSE CLIENT-MASTER CLIENT-INPUT ERROR-LISTING               
041400*                                                                 
041500     DISPLAY '================================================='  
041600     DISPLAY '  CLIMNT01 - RESUMEN DE MANTENIMIENTO DE CLIENTES ' 
041700     DISPLAY '================================================='  
041800     DISPLAY '  REGISTROS LEIDOS      : ' WS-CNT-LEIDOS           
041900     DISPLAY '  ALTAS PROCESADAS      : ' WS-CNT-ALTAS            
042000     DISPLAY '  MODIFICACIONES        : ' WS-CNT-MODIF            
042100     DISPLAY '  BAJAS LOGICAS         : ' WS-CNT-BAJAS            
042200     DISPLAY '  RECHAZADOS            : ' WS-CNT-RECHAZADOS       
042300     DISPLAY '================================================='. 
042400 3000-FIN-F.                                                      
042500     EXIT.                                                        
042600*                                                                 
042700*---------------------------------------------------------------- 
042800*    TRATAMIENTO DE ERROR GRAVE DE ARCHIVO - ABORTA EL PROCESO    
042900*---------------------------------------------------------------- 
043000 9000-ERROR-PGM.                                                  
043100     DISPLAY 'CLIMNT01 - PROCESO ABORTADO POR ERROR DE ARCHIVO'   
043200     MOVE 16 TO RETURN-CODE                                       
043300     STOP RUN.                                                    
043400 9000-ERROR-PGM-F.                                                
043500     EXIT.                                                        
