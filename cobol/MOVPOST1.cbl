000100*---------------------------------------------------------------- 
000200 IDENTIFICATION DIVISION.                                         
000300*---------------------------------------------------------------- 
000400 PROGRAM-ID.    MOVPOST1.                                         
000500 AUTHOR.        M. IRENE.                                         
000600 INSTALLATION.  UNIZARBANK - PROCESO DE DATOS.                    
000700 DATE-WRITTEN.  MARZO 1991.                                       
000800 DATE-COMPILED.                                                   
000900 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.            
001000*                                                                 
001100*---------------------------------------------------------------- 
001200*    MOVPOST1                                                     
001300*    CONTABILIZACION DE MOVIMIENTOS (DEPOSITOS Y RETIROS).  LEE   
001400*    MOVEMENT-INPUT, LOCALIZA LA CUENTA, CALCULA EL NUEVO SALDO   
001500*    Y GRABA EL MOVIMIENTO EN MOVEMENT-LEDGER.  RECHAZA LOS       
001600*    RETIROS QUE DEJARIAN SALDO NEGATIVO.                         
001700*---------------------------------------------------------------- 
001800*    HISTORIAL DE CAMBIOS                                         
001900*    FECHA       PROGRAMADOR   PETICION    DESCRIPCION            
002000*    ----------  ------------  ----------  -----------------------
002100*    04/03/1991  M.IRENE       INIC-003    VERSION INICIAL - ALTA 
002200*                                          DE MOVIMIENTOS CONTRA  
002300*                                          EL MAYOR DE CUENTAS.   
002400*    11/07/1992  M.IRENE       PETC-029    NUMERACION MOVIMIENTO  
002500*                                          SECUENCIAL POR CUENTA, 
002600*                                          NO GLOBAL.             
002700*    23/02/1994  M.IRENE       PETC-044    RECHAZO DE RETIROS SIN 
002800*                                          SALDO DISPONIBLE.      
002900*    08/10/1997  R.SANZ        PETC-066    EL SALDO SALE DEL      
003000*                                          ULTIMO MOVIMIENTO, NO  
003100*                                          SIEMPRE DEL MAESTRO.   
003200*    21/01/1998  R.SANZ        Y2K-014     AMPLIA FECHAS A 4      
003300*                                          DIGITOS DE ANO (EFECTO 
003400*                                          2000).                 
003500*    10/08/1999  R.SANZ        Y2K-014     VERIF FINAL EFECTO     
003600*                                          2000 SOBRE TODO EL     
003700*                                          PROGRAMA.              
003800*    03/09/2003  P.VIDAL       PETC-100    SE ACUMULAN TOTALES DE 
003900*                                          DEPOSITOS Y RETIROS EN 
004000*                                          EL RESUMEN DE CONTROL. 
004100*---------------------------------------------------------------- 
004200*                                                                 
004300 ENVIRONMENT DIVISION.                                            
004400 CONFIGURATION SECTION.                                           
004500 SPECIAL-NAMES.                                                   
004600     C01 IS TOP-OF-FORM                                           
004700     CLASS LETRAS-MAYUS IS 'A' THRU 'Z'                           
004800     UPSI-0 ON STATUS IS WS-UPSI-LISTAR-ERRORES                   
004900            OFF STATUS IS WS-UPSI-NO-LISTAR.                      
005000*                                                                 
005100 INPUT-OUTPUT SECTION.                                            
005200 FILE-CONTROL.                                                    
005300     SELECT ACCOUNT-MASTER ASSIGN TO CTAMAST                      
005400         ORGANIZATION IS INDEXED                                  
005500         ACCESS MODE IS DYNAMIC                                   
005600         RECORD KEY IS ACC-ACCOUNT-NUMBER                         
005700         FILE STATUS IS WS-FS-CTAMAST.                            
005800*                                                                 
005900     SELECT MOVEMENT-LEDGER ASSIGN TO MOVLED                      
006000         ORGANIZATION IS INDEXED                                  
006100         ACCESS MODE IS DYNAMIC                                   
006200         RECORD KEY IS MOV-KEY                                    
006300         FILE STATUS IS WS-FS-MOVLED.                             
006400*                                                                 
006500     SELECT MOVEMENT-INPUT ASSIGN TO MOVIMR                       
006600         ORGANIZATION IS SEQUENTIAL                               
006700         ACCESS MODE IS SEQUENTIAL                                
006800         FILE STATUS IS WS-FS-MOVIMR.                             
006900*                                                                 
007000     SELECT ERROR-LISTING ASSIGN TO ERRLIST                       
007100         ORGANIZATION IS SEQUENTIAL                               
007200         ACCESS MODE IS SEQUENTIAL                                
007300         FILE STATUS IS WS-FS-ERRLIST.                            
007400*                                                                 
007500*---------------------------------------------------------------- 
007600 DATA DIVISION.                                                   
007700 FILE SECTION.                                                    
007800*                                                                 
007900 FD  ACCOUNT-MASTER                                               
008000     LABEL RECORD STANDARD.                                       
008100 COPY CTAREG01.                                                   
008200*                                                                 
008300 FD  MOVEMENT-LEDGER                                              
008400     LABEL RECORD STANDARD.                                       
008500 COPY MOVREG01.                                                   
008600*                                                                 
008700 FD  MOVEMENT-INPUT                                               
008800     LABEL RECORD STANDARD.                                       
008900 01  MOV-REG-ENTRADA.                                             
009000     05  MOV-IN-ACCOUNT-NUMBER     PIC X(10).                     
009100     05  MOV-IN-DATE               PIC 9(08).                     
009200     05  MOV-IN-TIME               PIC 9(06).                     
009300     05  MOV-IN-TYPE               PIC X(10).                     
009400     05  MOV-IN-AMOUNT             PIC S9(13)V99.                 
009500     05  FILLER                    PIC X(05).                     
009600*                                                                 
009700 FD  ERROR-LISTING                                                
009800     LABEL RECORD STANDARD.                                       
009900 COPY ERRREG01.                                                   
010000*                                                                 
010100*---------------------------------------------------------------- 
010200 WORKING-STORAGE SECTION.                                         
010300*========================*                                        
010400 77  FILLER        PIC X(30) VALUE '* INICIO WORKING-STORAGE   *'.
010500*                                                                 
010600*----------- AREA DE FECHA DEL SISTEMA -------------------------- 
010700 COPY FECHORA1.                                                   
010800*                                                                 
010900*----------- ESTADOS DE ARCHIVO ----------------------------------
011000 77  WS-FS-CTAMAST            PIC X(02).                          
011100 77  WS-FS-MOVLED             PIC X(02).                          
011200 77  WS-FS-MOVIMR             PIC X(02).                          
011300 77  WS-FS-ERRLIST            PIC X(02).                          
011400*                                                                 
011500*----------- INDICADORES  ----------------------------------------
011600 77  WS-EOF-MOVIMR            PIC X(01)   VALUE 'N'.              
011700     88  WS-FIN-MOVIMR                       VALUE 'Y'.           
011800     88  WS-NO-FIN-MOVIMR                    VALUE 'N'.           
011900*                                                                 
012000 77  WS-DATOS-VALIDOS         PIC X(01)   VALUE 'S'.              
012100     88  WS-DATOS-OK                         VALUE 'S'.           
012200     88  WS-DATOS-MAL                        VALUE 'N'.           
012300*                                                                 
012400 77  WS-HAY-MOV-ANTERIOR      PIC X(01)   VALUE 'N'.              
012500     88  WS-SI-HAY-MOV                       VALUE 'S'.           
012600     88  WS-NO-HAY-MOV                       VALUE 'N'.           
012700*                                                                 
012800 77  WS-UPSI-LISTAR-ERRORES   PIC X(01)   VALUE 'N'.              
012900 77  WS-UPSI-NO-LISTAR        PIC X(01)   VALUE 'S'.              
013000*                                                                 
013100*----------- CONTADORES DE CONTROL (COMP) ------------------------
013200 01  WS-CONTADORES.                                               
013300     05  WS-CNT-LEIDOS         PIC 9(07)   COMP   VALUE ZERO.     
013400     05  WS-CNT-ACEPTADOS      PIC 9(07)   COMP   VALUE ZERO.     
013500     05  WS-CNT-RECHAZADOS     PIC 9(07)   COMP   VALUE ZERO.     
013600     05  WS-MOV-CONTADOR       PIC 9(07)   COMP   VALUE ZERO.     
013700     05  FILLER                PIC X(01)   VALUE SPACE.           
013800*                                                                 
013900*    VISTA ALTERNA DE LOS CONTADORES PARA VOLCADO EN DISPLAY DE   
014000*    FIN DE PROCESO (EVITA DESEMPAQUETAR UNO A UNO).              
014100 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.                   
014200     05  WS-CNT-TABLA          PIC 9(07)   COMP   OCCURS 4 TIMES. 
014300     05  FILLER                PIC X(01).                         
014400*                                                                 
014500*----------- AREA DE CALCULO DE SALDO ------------------------    
014600 01  WS-SALDO-TRABAJO.                                            
014700     05  WS-SALDO-ACTUAL       PIC S9(13)V99 VALUE ZERO.          
014800     05  WS-SALDO-NUEVO        PIC S9(13)V99 VALUE ZERO.          
014900     05  FILLER                PIC X(04)   VALUE SPACES.          
015000*    VISTA ALTERNA PARA PRESENTAR EL SALDO EN MENSAJES DE ERROR.  
015100*    (EL FILLER DE ARRIBA CUBRE LOS PUNTOS DECIMALES QUE EL       
015200*    FORMATO EDITADO AGREGA Y EL ZONADO NO NECESITA).             
015300 01  WS-SALDO-EDITADO REDEFINES WS-SALDO-TRABAJO.                 
015400     05  WS-SALDO-ACTUAL-EDIT  PIC -(13)9.99.                     
015500     05  WS-SALDO-NUEVO-EDIT   PIC -(13)9.99.                     
015600*                                                                 
015700 77  WS-TOT-DEPOSITOS          PIC S9(13)V99 VALUE ZERO.          
015800 77  WS-TOT-RETIROS            PIC S9(13)V99 VALUE ZERO.          
015900*                                                                 
016000 77  WS-MOTIVO-RECHAZO         PIC X(60)   VALUE SPACES.          
016100*                                                                 
016200*----------- SUBINDICES (COMP) -----------------------------------
016300 77  WS-SUB-1                  PIC 9(02)   COMP   VALUE ZERO.     
016400*                                                                 
016500 77  FILLER        PIC X(30) VALUE '* FINAL  WORKING-STORAGE   *'.
016600*                                                                 
016700*---------------------------------------------------------------- 
016800 PROCEDURE DIVISION.                                              
016900*                                                                 
017000 0000-PRINCIPAL.                                                  
017100     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                  
017200     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                 
017300             UNTIL WS-FIN-MOVIMR                                  
017400     PERFORM 3000-FIN-I       THRU 3000-FIN-F                     
017500     STOP RUN.                                                    
017600*                                                                 
017700*---------------------------------------------------------------- 
017800*    APERTURA DE ARCHIVOS Y PRIMERA LECTURA                       
017900*---------------------------------------------------------------- 
018000 1000-INICIO-I.                                                   
018100     ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD                    
018200     ACCEPT WS-HORA FROM TIME                                     
018300*                                                                 
018400     OPEN I-O   ACCOUNT-MASTER                                    
018500     IF WS-FS-CTAMAST NOT = '00'                                  
018600         DISPLAY 'MOVPOST1 - ERROR AL ABRIR ACCOUNT-MASTER FS='   
018700                 WS-FS-CTAMAST                                    
018800         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
018900     END-IF                                                       
019000*                                                                 
019100     OPEN I-O   MOVEMENT-LEDGER                                   
019200     IF WS-FS-MOVLED NOT = '00' AND WS-FS-MOVLED NOT = '05'       
019300         DISPLAY 'MOVPOST1 - ERROR AL ABRIR MOVEMENT-LEDGER FS='  
019400                 WS-FS-MOVLED                                     
019500         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
019600     END-IF                                                       
019700*                                                                 
019800     OPEN INPUT MOVEMENT-INPUT                                    
019900     IF WS-FS-MOVIMR NOT = '00'                                   
020000         DISPLAY 'MOVPOST1 - ERROR AL ABRIR MOVEMENT-INPUT FS='   
020100                 WS-FS-MOVIMR                                     
020200         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
020300     END-IF                                                       
020400*                                                                 
020500     OPEN OUTPUT ERROR-LISTING                                    
020600     IF WS-FS-ERRLIST NOT = '00'                                  
020700         DISPLAY 'MOVPOST1 - ERROR AL ABRIR ERROR-LISTING  FS='   
020800                 WS-FS-ERRLIST                                    
020900         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
021000     END-IF                                                       
021100*                                                                 
021200     PERFORM 2900-LEER-SIGUIENTE THRU 2900-LEER-SIGUIENTE-F.      
021300 1000-INICIO-F.                                                   
021400     EXIT.                                                        
021500*                                                                 
021600*---------------------------------------------------------------- 
021700*    PROCESO DE UN MOVIMIENTO DE ENTRADA                          
021800*---------------------------------------------------------------- 
021900 2000-PROCESO-I.                                                  
022000     ADD 1 TO WS-CNT-LEIDOS                                       
022100     SET WS-DATOS-OK TO TRUE                                      
022200     MOVE SPACES TO WS-MOTIVO-RECHAZO                             
022300*                                                                 
022400     PERFORM 2100-LOCALIZA-CUENTA  THRU 2100-LOCALIZA-CUENTA-F    
022500*                                                                 
022600     IF WS-DATOS-OK                                               
022700         PERFORM 2200-CALCULA-SALDO THRU 2200-CALCULA-SALDO-F     
022800     END-IF                                                       
022900*                                                                 
023000     IF WS-DATOS-OK                                               
023100         PERFORM 2300-GRABA-MOVIMIENTO                            
023200                 THRU 2300-GRABA-MOVIMIENTO-F                     
023300     ELSE                                                         
023400         PERFORM 2400-RECHAZA-MOVIMIENTO                          
023500                 THRU 2400-RECHAZA-MOVIMIENTO-F                   
023600     END-IF                                                       
023700*                                                                 
023800     PERFORM 2900-LEER-SIGUIENTE THRU 2900-LEER-SIGUIENTE-F.      
023900 2000-PROCESO-F.                                                  
024000     EXIT.                                                        
024100*                                                                 
024200*---------------------------------------------------------------- 
024300*    LOCALIZACION DE LA CUENTA EN EL MAESTRO                      
024400*---------------------------------------------------------------- 
024500 2100-LOCALIZA-CUENTA.                                            
024600     MOVE MOV-IN-ACCOUNT-NUMBER TO ACC-ACCOUNT-NUMBER             
024700     READ ACCOUNT-MASTER                                          
024800         INVALID KEY                                              
024900             SET WS-DATOS-MAL TO TRUE                             
025000             MOVE 'CUENTA NO ENCONTRADA' TO WS-MOTIVO-RECHAZO     
025100     END-READ.                                                    
025200 2100-LOCALIZA-CUENTA-F.                                          
025300     EXIT.                                                        
025400*                                                                 
025500*---------------------------------------------------------------- 
025600*    CALCULO DEL SALDO ACTUAL Y DEL NUEVO SALDO                   
025700*---------------------------------------------------------------- 
025800 2200-CALCULA-SALDO.                                              
025900     MOVE ACC-BALANCE TO WS-SALDO-ACTUAL                          
026000     MOVE ZERO         TO WS-MOV-CONTADOR                         
026100     SET WS-NO-HAY-MOV TO TRUE                                    
026200*                                                                 
026300     MOVE MOV-IN-ACCOUNT-NUMBER TO MOV-ACCOUNT-NUMBER             
026400     MOVE ZERO                  TO MOV-NUMBER                     
026500     START MOVEMENT-LEDGER KEY IS NOT LESS THAN MOV-KEY           
026600         INVALID KEY                                              
026700             CONTINUE                                             
026800         NOT INVALID KEY                                          
026900             PERFORM 2210-BUSCAR-ULTIMO-MOV                       
027000                     THRU 2210-BUSCAR-ULTIMO-MOV-F                
027100     END-START                                                    
027200*                                                                 
027300     IF WS-SI-HAY-MOV                                             
027400         MOVE WS-SALDO-NUEVO TO WS-SALDO-ACTUAL                   
027500     END-IF                                                       
027600*                                                                 
027700     COMPUTE WS-SALDO-NUEVO = WS-SALDO-ACTUAL + MOV-IN-AMOUNT     
027800*                                                                 
027900     IF WS-SALDO-NUEVO < 0                                        
028000         SET WS-DATOS-MAL TO TRUE                                 
028100         MOVE 'Saldo no disponible' TO WS-MOTIVO-RECHAZO          
028200     END-IF.                                                      
028300 2200-CALCULA-SALDO-F.                                            
028400     EXIT.                                                        
028500*                                                                 
028600*---------------------------------------------------------------- 
028700*    BARRIDO DE LOS MOVIMIENTOS DE LA CUENTA, NOS QUEDAMOS CON    
028800*    EL SALDO DEL ULTIMO (MAYOR MOV-NUMBER) PARA ESTA CUENTA.     
028900*---------------------------------------------------------------- 
029000 2210-BUSCAR-ULTIMO-MOV.                                          
029100     READ MOVEMENT-LEDGER NEXT RECORD                             
029200         AT END                                                   
029300             SET WS-NO-HAY-MOV TO TRUE                            
029400     END-READ                                                     
029500     IF WS-FS-MOVLED = '00'                                       
029600             AND MOV-ACCOUNT-NUMBER = MOV-IN-ACCOUNT-NUMBER       
029700         SET WS-SI-HAY-MOV TO TRUE                                
029800         ADD 1 TO WS-MOV-CONTADOR                                 
029900         MOVE MOV-BALANCE TO WS-SALDO-NUEVO                       
030000         GO TO 2210-BUSCAR-ULTIMO-MOV                             
030100     END-IF.                                                      
030200 2210-BUSCAR-ULTIMO-MOV-F.                                        
030300     EXIT.                                                        
030400*                                                                 
030500*---------------------------------------------------------------- 
030600*    GRABACION DEL MOVIMIENTO Y ACTUALIZACION DEL MAESTRO         
030700*---------------------------------------------------------------- 
030800 2300-GRABA-MOVIMIENTO.                                           
030900     MOVE MOV-IN-ACCOUNT-NUMBER TO MOV-ACCOUNT-NUMBER             
031000     ADD 1 WS-MOV-CONTADOR GIVING MOV-NUMBER                      
031100     MOVE MOV-IN-DATE           TO MOV-DATE                       
031200     MOVE MOV-IN-TIME           TO MOV-TIME                       
031300     MOVE MOV-IN-TYPE           TO MOV-TYPE                       
031400     MOVE MOV-IN-AMOUNT         TO MOV-AMOUNT                     
031500     MOVE WS-SALDO-NUEVO        TO MOV-BALANCE                    
031600     MOVE 'ACTIVO'              TO MOV-STATE                      
031700     WRITE MOV-REG-MOVIMIENTO                                     
031800         INVALID KEY                                              
031900             SET WS-DATOS-MAL TO TRUE                             
032000             MOVE 'ERROR AL GRABAR EL MOVIMIENTO'                 
032100                 TO WS-MOTIVO-RECHAZO                             
032200     END-WRITE                                                    
032300*                                                                 
032400     IF WS-DATOS-OK                                               
032500         MOVE MOV-IN-ACCOUNT-NUMBER TO ACC-ACCOUNT-NUMBER         
032600         MOVE WS-SALDO-NUEVO        TO ACC-BALANCE                
032700         REWRITE CTA-REG-CUENTA                                   
032800             INVALID KEY                                          
032900                 SET WS-DATOS-MAL TO TRUE                         
033000                 MOVE 'ERROR AL ACTUALIZAR EL MAESTRO'            
033100                     TO WS-MOTIVO-RECHAZO                         
033200         END-REWRITE                                              
033300     END-IF                                                       
033400*                                                                 
033500     IF WS-DATOS-OK                                               
033600         ADD 1 TO WS-CNT-ACEPTADOS                                
033700         IF MOV-IN-AMOUNT > 0                                     
033800             ADD MOV-IN-AMOUNT TO WS-TOT-DEPOSITOS                
033900         ELSE                                                     
034000             ADD MOV-IN-AMOUNT TO WS-TOT-RETIROS                  
034100         END-IF                                                   
034200     ELSE                                                         
034300         PERFORM 2400-RECHAZA-MOVIMIENTO                          
034400                 THRU 2400-RECHAZA-MOVIMIENTO-F                   
034500     END-IF.                                                      
034600 2300-GRABA-MOVIMIENTO-F.                                         
034700     EXIT.                                                        
034800*                                                                 
034900*---------------------------------------------------------------- 
035000*    RECHAZO DE UN MOVIMIENTO - ESCRIBE EN ERROR-LISTING          
035100*---------------------------------------------------------------- 
035200 2400-RECHAZA-MOVIMIENTO.                                         
035300     ADD 1 TO WS-CNT-RECHAZADOS                                   
035400     MOVE 'MOVIMIENTO'          TO ERR-TIPO-REGISTRO              
035500     MOVE MOV-IN-ACCOUNT-NUMBER TO ERR-CLAVE                      
035600     MOVE WS-MOTIVO-RECHAZO     TO ERR-MOTIVO                     
035700     WRITE ERR-LINEA-ERROR                                        
035800     IF WS-FS-ERRLIST NOT = '00'                                  
035900         DISPLAY 'MOVPOST1 - ERROR AL ESCRIBIR ERROR-LISTING FS=' 
036000                 WS-FS-ERRLIST                                    
036100         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
036200     END-IF.                                                      
036300 2400-RECHAZA-MOVIMIENTO-F.                                       
036400     EXIT.                                                        
036500*                                                                 
036600*---------------------------------------------------------------- 
036700*    LECTURA DEL SIGUIENTE MOVIMIENTO DE ENTRADA                  
036800*---------------------------------------------------------------- 
036900 2900-LEER-SIGUIENTE.                                             
037000     READ MOVEMENT-INPUT                                          
037100         AT END                                                   
037200             SET WS-FIN-MOVIMR TO TRUE                            
037300     END-READ.                                                    
037400 2900-LEER-SIGUIENTE-F.                                           
037500     EXIT.                                                        
037600*                                                                 
037700*---------------------------------------------------------------- 
037800*    CIERRE DE ARCHIVOS Y RESUMEN DE CONTROL                      
037900*---------------------------------------------------------------- 
038000 3000-FIN-I.                                                      
038100     CLOSE ACCOUNT-MASTER MOVEMENT-LEDGER MOVEMENT-INPUT          
038200     CLOSE ERROR-LISTING                                          
038300*                                                                 
038400     DISPLAY '================================================='  
038500     DISPLAY '  MOVPOST1 - RESUMEN DE CONTABILIZACION DE MOVS   ' 
038600     DISPLAY '================================================='  
038700     DISPLAY '  MOVIMIENTOS LEIDOS   : ' WS-CNT-LEIDOS            
038800     DISPLAY '  ACEPTADOS            : ' WS-CNT-ACEPTADOS         
038900     DISPLAY '  RECHAZADOS           : ' WS-CNT-RECHAZADOS        
039000     DISPLAY '  TOTAL DEPOSITOS      : ' WS-TOT-DEPOSITOS         
039100     DISPLAY '  TOTAL RETIROS        : ' WS-TOT-RETIROS           
039200     DISPLAY '================================================='. 
039300 3000-FIN-F.                                                      
039400     EXIT.                                                        
039500*                                                                 
039600*---------------------------------------------------------------- 
039700*    TRATAMIENTO DE ERROR GRAVE DE ARCHIVO - ABORTA EL PROCESO    
039800*---------------------------------------------------------------- 
039900 9000-ERROR-PGM.                                                  
040000     DISPLAY 'MOVPOST1 - PROCESO ABORTADO POR ERROR DE ARCHIVO'   
040100     MOVE 16 TO RETURN-CODE                                       
040200     STOP RUN.                                                    
040300 9000-ERROR-PGM-F.                                                
040400     EXIT.                                                        
