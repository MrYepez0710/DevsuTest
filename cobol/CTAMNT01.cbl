000100*---------------------------------------------------------------- 
000200 IDENTIFICATION DIVISION.                                         
000300*---------------------------------------------------------------- 
000400 PROGRAM-ID.    CTAMNT01.                                         
000500 AUTHOR.        J. ALCAZAR.                                       
000600 INSTALLATION.  UNIZARBANK - PROCESO DE DATOS.                    
000700 DATE-WRITTEN.  AGOSTO 1988.                                      
000800 DATE-COMPILED.                                                   
000900 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.            
001000*                                                                 
001100*---------------------------------------------------------------- 
001200*    CTAMNT01                                                     
001300*    MANTENIMIENTO DE CUENTAS (ALTA / MODIFICACION).  NO EXISTE   
001400*    BAJA DE CUENTAS.  LEE ACCOUNT-INPUT, VALIDA CONTRA EL        
001500*    MAESTRO DE CLIENTES Y ACTUALIZA ACCOUNT-MASTER.              
001600*---------------------------------------------------------------- 
001700*    HISTORIAL DE CAMBIOS                                         
001800*    FECHA       PROGRAMADOR   PETICION    DESCRIPCION            
001900*    ----------  ------------  ----------  -----------------------
002000*    30/08/1988  J.ALCAZAR     INIC-002    VERSION INICIAL, ALTA  
002100*                                          MODIFICACION CUENTAS.  
002200*    02/12/1990  J.ALCAZAR     PETC-015    SE EXIGE QUE EL CLIENTE
002300*                                          EXISTA EN EL MAESTRO.  
002400*    18/04/1993  M.IRENE       PETC-041    SALDO INICIAL NO PUEDE 
002500*                                          SER NEGATIVO.          
002600*    25/09/1996  R.SANZ        PETC-063    PERMITE CAMBIAR EL     
002700*                                          NUMERO DE CUENTA EN LA 
002800*                                          MODIFICACION (BAJA Y   
002900*                                          ALTA DEL REGISTRO).    
003000*    19/01/1998  R.SANZ        Y2K-013     AMPLIA FECHAS A 4      
003100*                                          DIGITOS DE ANO (EFECTO 
003200*                                          2000).                 
003300*    05/08/1999  R.SANZ        Y2K-013     VERIF FINAL EFECTO     
003400*                                          2000 SOBRE TODO EL     
003500*                                          PROGRAMA.              
003600*    14/06/2002  P.VIDAL       PETC-095    SE QUITA LA BAJA FISICA
003700*                                          DE CUENTAS, NO USADA.  
003800*                                          EN EXPLOTACION.        
003900*---------------------------------------------------------------- 
004000*                                                                 
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SPECIAL-NAMES.                                                   
004400     C01 IS TOP-OF-FORM                                           
004500     CLASS LETRAS-MAYUS IS 'A' THRU 'Z'                           
004600     UPSI-0 ON STATUS IS WS-UPSI-LISTAR-ERRORES                   
004700            OFF STATUS IS WS-UPSI-NO-LISTAR.                      
004800*                                                                 
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100     SELECT ACCOUNT-MASTER ASSIGN TO CTAMAST                      
005200         ORGANIZATION IS INDEXED                                  
005300         ACCESS MODE IS DYNAMIC                                   
005400         RECORD KEY IS ACC-ACCOUNT-NUMBER                         
005500         FILE STATUS IS WS-FS-CTAMAST.                            
005600*                                                                 
005700     SELECT CLIENT-MASTER ASSIGN TO CLIMAST                       
005800         ORGANIZATION IS INDEXED                                  
005900         ACCESS MODE IS DYNAMIC                                   
006000         RECORD KEY IS CLI-CLIENT-ID                              
006100         FILE STATUS IS WS-FS-CLIMAST.                            
006200*                                                                 
006300     SELECT ACCOUNT-INPUT ASSIGN TO CUENTAR                       
006400         ORGANIZATION IS SEQUENTIAL                               
006500         ACCESS MODE IS SEQUENTIAL                                
006600         FILE STATUS IS WS-FS-CUENTAR.                            
006700*                                                                 
006800     SELECT ERROR-LISTING ASSIGN TO ERRLIST                       
006900         ORGANIZATION IS SEQUENTIAL                               
007000         ACCESS MODE IS SEQUENTIAL                                
007100         FILE STATUS IS WS-FS-ERRLIST.                            
007200*                                                                 
007300*---------------------------------------------------------------- 
007400 DATA DIVISION.                                                   
007500 FILE SECTION.                                                    
007600*                                                                 
007700 FD  ACCOUNT-MASTER                                               
007800     LABEL RECORD STANDARD.                                       
007900 COPY CTAREG01.                                                   
008000*                                                                 
008100 FD  CLIENT-MASTER                                                
008200     LABEL RECORD STANDARD.                                       
008300 COPY CLIREG01.                                                   
008400*                                                                 
008500 FD  ACCOUNT-INPUT                                                
008600     LABEL RECORD STANDARD.                                       
008700 01  CTA-REG-ENTRADA.                                             
008800     05  ACC-IN-ACCION             PIC X(01).                     
008900         88  ACC-IN-ES-ALTA            VALUE 'A'.                 
009000         88  ACC-IN-ES-MODIF           VALUE 'M'.                 
009100     05  ACC-IN-CLAVE-ANTERIOR     PIC X(10).                     
009200     05  ACC-IN-ACCOUNT-NUMBER     PIC X(10).                     
009300     05  ACC-IN-ACCOUNT-TYPE       PIC X(10).                     
009400     05  ACC-IN-BALANCE            PIC S9(13)V99.                 
009500     05  ACC-IN-STATE              PIC X(10).                     
009600     05  ACC-IN-ACCOUNT-KEY        PIC X(10).                     
009700     05  ACC-IN-CLIENT-ID          PIC X(10).                     
009800     05  FILLER                    PIC X(03).                     
009900*                                                                 
010000 FD  ERROR-LISTING                                                
010100     LABEL RECORD STANDARD.                                       
010200 COPY ERRREG01.                                                   
010300*                                                                 
010400*---------------------------------------------------------------- 
010500 WORKING-STORAGE SECTION.                                         
010600*========================*                                        
010700 77  FILLER        PIC X(30) VALUE '* INICIO WORKING-STORAGE   *'.
010800*                                                                 
010900*----------- AREA DE FECHA DEL SISTEMA -------------------------- 
011000 COPY FECHORA1.                                                   
011100*                                                                 
011200*----------- ESTADOS DE ARCHIVO ----------------------------------
011300 77  WS-FS-CTAMAST            PIC X(02).                          
011400 77  WS-FS-CLIMAST            PIC X(02).                          
011500 77  WS-FS-CUENTAR            PIC X(02).                          
011600 77  WS-FS-ERRLIST            PIC X(02).                          
011700*                                                                 
011800*----------- INDICADORES  ----------------------------------------
011900 77  WS-EOF-CUENTAR           PIC X(01)   VALUE 'N'.              
012000     88  WS-FIN-CUENTAR                      VALUE 'Y'.           
012100     88  WS-NO-FIN-CUENTAR                    VALUE 'N'.          
012200*                                                                 
012300 77  WS-DATOS-VALIDOS         PIC X(01)   VALUE 'S'.              
012400     88  WS-DATOS-OK                         VALUE 'S'.           
012500     88  WS-DATOS-MAL                        VALUE 'N'.           
012600*                                                                 
012700 77  WS-CAMBIA-NUMERO         PIC X(01)   VALUE 'N'.              
012800     88  WS-CAMBIA-SI-NUMERO                  VALUE 'S'.          
012900     88  WS-CAMBIA-NO-NUMERO                  VALUE 'N'.          
013000*                                                                 
013100 77  WS-UPSI-LISTAR-ERRORES   PIC X(01)   VALUE 'N'.              
013200 77  WS-UPSI-NO-LISTAR        PIC X(01)   VALUE 'S'.              
013300*                                                                 
013400*----------- CONTADORES DE CONTROL (COMP) ------------------------
013500 01  WS-CONTADORES.                                               
013600     05  WS-CNT-LEIDOS         PIC 9(07)   COMP   VALUE ZERO.     
013700     05  WS-CNT-ALTAS          PIC 9(07)   COMP   VALUE ZERO.     
013800     05  WS-CNT-MODIF          PIC 9(07)   COMP   VALUE ZERO.     
013900     05  WS-CNT-RECHAZADOS     PIC 9(07)   COMP   VALUE ZERO.     
014000     05  FILLER                PIC X(01)   VALUE SPACE.           
014100*                                                                 
014200*    VISTA ALTERNA DE LOS CONTADORES PARA VOLCADO EN DISPLAY DE   
014300*    FIN DE PROCESO (EVITA DESEMPAQUETAR UNO A UNO).              
014400 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.                   
014500     05  WS-CNT-TABLA          PIC 9(07)   COMP   OCCURS 4 TIMES. 
014600     05  FILLER                PIC X(01).                         
014700*                                                                 
014800*----------- AREA DE VALIDACION DE SALDO -------------------------
014900 01  WS-SALDO-TRABAJO.                                            
015000     05  WS-SALDO-NUM          PIC S9(13)V99 VALUE ZERO.          
015100     05  FILLER                PIC X(02)   VALUE SPACES.          
015200*    VISTA ALTERNA PARA PRESENTAR EL SALDO EN MENSAJES DE ERROR.  
015300*    (TOMA TAMBIEN EL FILLER, PARA CUBRIR EL PUNTO DECIMAL QUE    
015400*    EL FORMATO EDITADO AGREGA Y EL ZONADO NO LLEVA).             
015500 01  WS-SALDO-EDITADO REDEFINES WS-SALDO-TRABAJO.                 
015600     05  WS-SALDO-EDIT         PIC -(13)9.99.                     
015700*                                                                 
015800 77  WS-MOTIVO-RECHAZO         PIC X(60)   VALUE SPACES.          
015900*                                                                 
016000*----------- SUBINDICES (COMP) -----------------------------------
016100 77  WS-SUB-1                  PIC 9(02)   COMP   VALUE ZERO.     
016200*                                                                 
016300 77  FILLER        PIC X(30) VALUE '* FINAL  WORKING-STORAGE   *'.
016400*                                                                 
016500*---------------------------------------------------------------- 
016600 PROCEDURE DIVISION.                                              
016700*                                                                 
016800 0000-PRINCIPAL.                                                  
016900     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                  
017000     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                 
017100             UNTIL WS-FIN-CUENTAR                                 
017200     PERFORM 3000-FIN-I       THRU 3000-FIN-F                     
017300     STOP RUN.                                                    
017400*                                                                 
017500*---------------------------------------------------------------- 
017600*    APERTURA DE ARCHIVOS Y PRIMERA LECTURA                       
017700*---------------------------------------------------------------- 
017800 1000-INICIO-I.                                                   
017900     ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD                    
018000     ACCEPT WS-HORA FROM TIME                                     
018100*                                                                 
018200     OPEN I-O   ACCOUNT-MASTER                                    
018300     IF WS-FS-CTAMAST NOT = '00' AND WS-FS-CTAMAST NOT = '05'     
018400         DISPLAY 'CTAMNT01 - ERROR AL ABRIR ACCOUNT-MASTER FS='   
018500                 WS-FS-CTAMAST                                    
018600         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
018700     END-IF                                                       
018800*                                                                 
018900     OPEN INPUT CLIENT-MASTER                                     
019000     IF WS-FS-CLIMAST NOT = '00'                                  
019100         DISPLAY 'CTAMNT01 - ERROR AL ABRIR CLIENT-MASTER  FS='   
019200                 WS-FS-CLIMAST                                    
019300         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
019400     END-IF                                                       
019500*                                                                 
019600     OPEN INPUT ACCOUNT-INPUT                                     
019700     IF WS-FS-CUENTAR NOT = '00'                                  
019800         DISPLAY 'CTAMNT01 - ERROR AL ABRIR ACCOUNT-INPUT  FS='   
019900                 WS-FS-CUENTAR                                    
020000         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
020100     END-IF                                                       
020200*                                                                 
020300     OPEN OUTPUT ERROR-LISTING                                    
020400     IF WS-FS-ERRLIST NOT = '00'                                  
020500         DISPLAY 'CTAMNT01 - ERROR AL ABRIR ERROR-LISTING  FS='   
020600                 WS-FS-ERRLIST                                    
020700         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
020800     END-IF                                                       
020900*                                                                 
021000     PERFORM 2900-LEER-SIGUIENTE THRU 2900-LEER-SIGUIENTE-F.      
021100 1000-INICIO-F.                                                   
021200     EXIT.                                                        
021300*                                                                 
021400*---------------------------------------------------------------- 
021500*    PROCESO DE UN REGISTRO DE ENTRADA                            
021600*---------------------------------------------------------------- 
021700 2000-PROCESO-I.                                                  
021800     ADD 1 TO WS-CNT-LEIDOS                                       
021900     SET WS-DATOS-OK TO TRUE                                      
022000     MOVE SPACES TO WS-MOTIVO-RECHAZO                             
022100*                                                                 
022200     PERFORM 2100-VALIDAR-DATOS THRU 2100-VALIDAR-DATOS-F         
022300*                                                                 
022400     IF WS-DATOS-OK                                               
022500         EVALUATE TRUE                                            
022600         WHEN ACC-IN-ES-ALTA                                      
022700             PERFORM 2200-ALTA-CUENTA  THRU 2200-ALTA-CUENTA-F    
022800         WHEN ACC-IN-ES-MODIF                                     
022900             PERFORM 2300-MODIF-CUENTA THRU 2300-MODIF-CUENTA-F   
023000         WHEN OTHER                                               
023100             SET WS-DATOS-MAL TO TRUE                             
023200             MOVE 'CODIGO DE ACCION INVALIDO'                     
023300                 TO WS-MOTIVO-RECHAZO                             
023400         END-EVALUATE                                             
023500     END-IF                                                       
023600*                                                                 
023700     IF WS-DATOS-MAL                                              
023800         ADD 1 TO WS-CNT-RECHAZADOS                               
023900         PERFORM 2800-ESCRIBIR-ERROR THRU 2800-ESCRIBIR-ERROR-F   
024000     END-IF                                                       
024100*                                                                 
024200     PERFORM 2900-LEER-SIGUIENTE THRU 2900-LEER-SIGUIENTE-F.      
024300 2000-PROCESO-F.                                                  
024400     EXIT.                                                        
024500*                                                                 
024600*---------------------------------------------------------------- 
024700*    VALIDACIONES COMUNES DE CAMPOS OBLIGATORIOS Y SALDO          
024800*---------------------------------------------------------------- 
024900 2100-VALIDAR-DATOS.                                              
025000     MOVE ACC-IN-BALANCE TO WS-SALDO-NUM                          
025100*                                                                 
025200     IF ACC-IN-ACCOUNT-NUMBER = SPACES                            
025300         SET WS-DATOS-MAL TO TRUE                                 
025400         MOVE 'NUMERO DE CUENTA EN BLANCO' TO WS-MOTIVO-RECHAZO   
025500     END-IF                                                       
025600     IF WS-DATOS-OK AND ACC-IN-ACCOUNT-TYPE NOT = 'AHORRO'        
025700             AND ACC-IN-ACCOUNT-TYPE NOT = 'CORRIENTE'            
025800         SET WS-DATOS-MAL TO TRUE                                 
025900         MOVE 'TIPO DE CUENTA INVALIDO' TO WS-MOTIVO-RECHAZO      
026000     END-IF                                                       
026100     IF WS-DATOS-OK AND ACC-IN-STATE = SPACES                     
026200         SET WS-DATOS-MAL TO TRUE                                 
026300         MOVE 'ESTADO EN BLANCO' TO WS-MOTIVO-RECHAZO             
026400     END-IF                                                       
026500     IF WS-DATOS-OK AND ACC-IN-CLIENT-ID = SPACES                 
026600         SET WS-DATOS-MAL TO TRUE                                 
026700         MOVE 'CLIENT-ID EN BLANCO' TO WS-MOTIVO-RECHAZO          
026800     END-IF                                                       
026900     IF WS-DATOS-OK AND WS-SALDO-NUM < 0                          
027000         SET WS-DATOS-MAL TO TRUE                                 
027100         MOVE 'SALDO INICIAL NEGATIVO' TO WS-MOTIVO-RECHAZO       
027200     END-IF.                                                      
027300 2100-VALIDAR-DATOS-F.                                            
027400     EXIT.                                                        
027500*                                                                 
027600*---------------------------------------------------------------- 
027700*    ALTA DE CUENTA - EL CLIENTE DEBE EXISTIR EN EL MAESTRO       
027800*---------------------------------------------------------------- 
027900 2200-ALTA-CUENTA.                                                
028000     MOVE ACC-IN-CLIENT-ID TO CLI-CLIENT-ID                       
028100     READ CLIENT-MASTER                                           
028200         INVALID KEY                                              
028300             SET WS-DATOS-MAL TO TRUE                             
028400             MOVE 'CLIENTE NO EXISTE' TO WS-MOTIVO-RECHAZO        
028500     END-READ                                                     
028600*                                                                 
028700     IF WS-DATOS-OK                                               
028800         MOVE ACC-IN-ACCOUNT-NUMBER TO ACC-ACCOUNT-NUMBER         
028900         MOVE ACC-IN-ACCOUNT-TYPE   TO ACC-ACCOUNT-TYPE           
029000         MOVE WS-SALDO-NUM          TO ACC-BALANCE                
029100         MOVE ACC-IN-STATE          TO ACC-STATE                  
029200         MOVE ACC-IN-ACCOUNT-KEY    TO ACC-ACCOUNT-KEY            
029300         MOVE ACC-IN-CLIENT-ID      TO ACC-CLIENT-ID              
029400         WRITE CTA-REG-CUENTA                                     
029500             INVALID KEY                                          
029600                 SET WS-DATOS-MAL TO TRUE                         
029700                 MOVE 'LA CUENTA YA EXISTE' TO WS-MOTIVO-RECHAZO  
029800         END-WRITE                                                
029900         IF WS-DATOS-OK                                           
030000             ADD 1 TO WS-CNT-ALTAS                                
030100         END-IF                                                   
030200     END-IF.                                                      
030300 2200-ALTA-CUENTA-F.                                              
030400     EXIT.                                                        
030500*                                                                 
030600*---------------------------------------------------------------- 
030700*    MODIFICACION DE CUENTA - PERMITE CAMBIAR EL NUMERO           
030800*---------------------------------------------------------------- 
030900 2300-MODIF-CUENTA.                                               
031000     SET WS-CAMBIA-NO-NUMERO TO TRUE                              
031100     MOVE ACC-IN-CLAVE-ANTERIOR TO ACC-ACCOUNT-NUMBER             
031200     IF ACC-ACCOUNT-NUMBER = SPACES                               
031300         MOVE ACC-IN-ACCOUNT-NUMBER TO ACC-ACCOUNT-NUMBER         
031400     END-IF                                                       
031500*                                                                 
031600     READ ACCOUNT-MASTER                                          
031700         INVALID KEY                                              
031800             SET WS-DATOS-MAL TO TRUE                             
031900             MOVE 'LA CUENTA NO EXISTE' TO WS-MOTIVO-RECHAZO      
032000     END-READ                                                     
032100*                                                                 
032200     IF WS-DATOS-OK                                               
032300         AND ACC-ACCOUNT-NUMBER NOT = ACC-IN-ACCOUNT-NUMBER       
032400         SET WS-CAMBIA-SI-NUMERO TO TRUE                          
032500     END-IF                                                       
032600*                                                                 
032700     IF WS-DATOS-OK AND WS-CAMBIA-SI-NUMERO                       
032800         MOVE ACC-IN-ACCOUNT-NUMBER TO ACC-ACCOUNT-NUMBER         
032900         READ ACCOUNT-MASTER                                      
033000             INVALID KEY                                          
033100                 CONTINUE                                         
033200             NOT INVALID KEY                                      
033300                 SET WS-DATOS-MAL TO TRUE                         
033400                 MOVE 'LA CUENTA YA EXISTE' TO WS-MOTIVO-RECHAZO  
033500         END-READ                                                 
033600     END-IF                                                       
033700*                                                                 
033800     IF WS-DATOS-OK                                               
033900         MOVE ACC-IN-ACCOUNT-TYPE   TO ACC-ACCOUNT-TYPE           
034000         MOVE WS-SALDO-NUM          TO ACC-BALANCE                
034100         MOVE ACC-IN-STATE          TO ACC-STATE                  
034200         MOVE ACC-IN-ACCOUNT-KEY    TO ACC-ACCOUNT-KEY            
034300         MOVE ACC-IN-CLIENT-ID      TO ACC-CLIENT-ID              
034400         IF WS-CAMBIA-SI-NUMERO                                   
034500             MOVE ACC-IN-CLAVE-ANTERIOR TO ACC-ACCOUNT-NUMBER     
034600             DELETE ACCOUNT-MASTER                                
034700             MOVE ACC-IN-ACCOUNT-NUMBER TO ACC-ACCOUNT-NUMBER     
034800             WRITE CTA-REG-CUENTA                                 
034900         ELSE                                                     
035000             REWRITE CTA-REG-CUENTA                               
035100         END-IF                                                   
035200         ADD 1 TO WS-CNT-MODIF                                    
035300     END-IF.                                                      
035400 2300-MODIF-CUENTA-F.                                             
035500     EXIT.                                                        
035600*                                                                 
035700*---------------------------------------------------------------- 
035800*    ESCRITURA DE UNA LINEA EN ERROR-LISTING                      
035900*---------------------------------------------------------------- 
036000 2800-ESCRIBIR-ERROR.                                             
036100     MOVE 'CUENTA'             TO ERR-TIPO-REGISTRO               
036200     MOVE ACC-IN-ACCOUNT-NUMBER TO ERR-CLAVE                      
036300     MOVE WS-MOTIVO-RECHAZO     TO ERR-MOTIVO                     
036400     WRITE ERR-LINEA-ERROR                                        
036500     IF WS-FS-ERRLIST NOT = '00'                                  
036600         DISPLAY 'CTAMNT01 - ERROR AL ESCRIBIR ERROR-LISTING FS=' 
036700                 WS-FS-ERRLIST                                    
036800         PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-F             
036900     END-IF.                                                      
037000 2800-ESCRIBIR-ERROR-F.                                           
037100     EXIT.                                                        
037200*                                                                 
037300*---------------------------------------------------------------- 
037400*    LECTURA DEL SIGUIENTE REGISTRO DE ENTRADA                    
037500*---------------------------------------------------------------- 
037600 2900-LEER-SIGUIENTE.                                             
037700     READ ACCOUNT-INPUT                                           
037800         AT END                                                   
037900             SET WS-FIN-CUENTAR TO TRUE                           
038000     END-READ.                                                    
038100 2900-LEER-SIGUIENTE-F.                                           
038200     EXIT.                                                        
038300*                                                                 
038400*---------------------------------------------------------------- 
038500*    CIERRE DE ARCHIVOS Y RESUMEN DE CONTROL                      
038600*---------------------------------------------------------------- 
038700 3000-FIN-I.                                                      
038800     CLOSE ACCOUNT-MASTER CLIENT-MASTER ACCOUNT-INPUT             
038900     CLOSE ERROR-LISTING                                          
039000*                                                                 
039100     DISPLAY '================================================='  
039200     DISPLAY '  CTAMNT01 - RESUMEN DE MANTENIMIENTO DE CUENTAS  ' 
039300     DISPLAY '================================================='  
039400     DISPLAY '  REGISTROS LEIDOS      : ' WS-CNT-LEIDOS           
039500     DISPLAY '  ALTAS PROCESADAS      : ' WS-CNT-ALTAS            
039600     DISPLAY '  MODIFICACIONES        : ' WS-CNT-MODIF            
039700     DISPLAY '  RECHAZADOS            : ' WS-CNT-RECHAZADOS       
039800     DISPLAY '================================================='. 
039900 3000-FIN-F.                                                      
040000     EXIT.                                                        
040100*                                                                 
040200*---------------------------------------------------------------- 
040300*    TRATAMIENTO DE ERROR GRAVE DE ARCHIVO - ABORTA EL PROCESO    
040400*---------------------------------------------------------------- 
040500 9000-ERROR-PGM.                                                  
040600     DISPLAY 'CTAMNT01 - PROCESO ABORTADO POR ERROR DE ARCHIVO'   
040700     MOVE 16 TO RETURN-CODE                                       
040800     STOP RUN.                                                    
040900 9000-ERROR-PGM-F.                                                
041000     EXIT.                                                        
