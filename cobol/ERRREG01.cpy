000100*---------------------------------------------------------------- 
000200*    ERRREG01  -  LINEA DE LA LISTA DE ERRORES (ERROR-LISTING),   
000300*    132 COLUMNAS.  COMPARTIDA POR CLIMNT01 / CTAMNT01 / MOVPOST1.
000400*---------------------------------------------------------------- 
000500 01  ERR-LINEA-ERROR.                                             
000600     05  ERR-TIPO-REGISTRO       PIC X(12).                       
000700     05  FILLER                  PIC X(02)   VALUE SPACES.        
000800     05  ERR-CLAVE               PIC X(20).                       
000900     05  FILLER                  PIC X(02)   VALUE SPACES.        
001000     05  ERR-MOTIVO              PIC X(60).                       
001100     05  FILLER                  PIC X(36)   VALUE SPACES.        
