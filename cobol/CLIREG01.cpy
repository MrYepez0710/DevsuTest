000100*---------------------------------------------------------------- 
000200*    CLIREG01  -  LAYOUT MAESTRO DE CLIENTES (CLIENT-MASTER)      
000300*    LARGO DE REGISTRO 137 BYTES.  SE USA TAMBIEN PARA LEER LOS   
000400*    REGISTROS DE CLIENT-INPUT (MISMO LAYOUT, MAS EL CODIGO DE    
000500*    ACCION DEFINIDO EN CADA PROGRAMA QUE LO LEE).                
000600*---------------------------------------------------------------- 
000700 01  CLI-REG-CLIENTE.                                             
000800     05  CLI-CLIENT-ID           PIC X(10).                       
000900     05  CLI-NAME                PIC X(30).                       
001000     05  CLI-GENDER              PIC X(01).                       
001100         88  CLI-GENERO-VALIDO       VALUE 'M' 'F' 'O'.           
001200     05  CLI-AGE                 PIC 9(03).                       
001300     05  CLI-ID-NUMBER           PIC X(13).                       
001400     05  CLI-ADDRESS             PIC X(40).                       
001500     05  CLI-PHONE               PIC X(10).                       
001600     05  CLI-PASSWORD            PIC X(20).                       
001700     05  CLI-STATE               PIC X(10).                       
001800         88  CLI-ESTADO-ACTIVO       VALUE 'ACTIVO'.              
001900         88  CLI-ESTADO-INACTIVO     VALUE 'INACTIVO'.            
002000         88  CLI-ESTADO-BORRADO      VALUE 'false'.               
