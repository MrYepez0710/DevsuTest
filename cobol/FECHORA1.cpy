000100*---------------------------------------------------------------- 
000200*    FECHORA1  -  AREA COMUN DE FECHA Y HORA DEL SISTEMA          
000300*    ADAPTADO DEL AREA CAMPOS-FECHA QUE SE REPETIA EN LOS CAJEROS 
000400*    (BANK1 A BANK10) PARA USARLA IGUAL EN TODOS LOS PROGRAMAS    
000500*    BATCH DE CLIENTES / CUENTAS / MOVIMIENTOS.                   
000600*---------------------------------------------------------------- 
000700 01  WS-CAMPOS-FECHA.                                             
000800     05  WS-FECHA.                                                
000900         10  WS-FEC-ANO          PIC 9(04).                       
001000         10  WS-FEC-MES          PIC 9(02).                       
001100         10  WS-FEC-DIA          PIC 9(02).                       
001200     05  WS-HORA.                                                 
001300         10  WS-HOR-HORAS        PIC 9(02).                       
001400         10  WS-HOR-MINUTOS      PIC 9(02).                       
001500         10  WS-HOR-SEGUNDOS     PIC 9(02).                       
001600         10  WS-HOR-CENTESIMAS   PIC 9(02).                       
001700     05  WS-DIF-GMT              PIC S9(04).                      
001800     05  FILLER                  PIC X(05)   VALUE SPACES.        
001900*                                                                 
002000*    REDEFINICION EN FORMATO NUMERICO YYYYMMDD / HHMMSS PARA      
002100*    COMPARAR CONTRA MOV-DATE Y MOV-TIME DE LOS REGISTROS.        
002200 01  WS-FECHA-NUMERICA REDEFINES WS-CAMPOS-FECHA.                 
002300     05  WS-FEC-AAAAMMDD         PIC 9(08).                       
002400     05  WS-FEC-HHMMSS           PIC 9(06).                       
002500     05  FILLER                  PIC X(07).                       
